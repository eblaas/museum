000100CBL OPT(2)
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID. M60I001.
000400 AUTHOR.     D SEEVER.
000500 INSTALLATION. STATE MUSEUM CONSORTIUM - DATA PROCESSING.
000600 DATE-WRITTEN. 02/03/1987.
000700 DATE-COMPILED.
000800 SECURITY.   UNCLASSIFIED - INTERNAL BATCH USE ONLY.
000900*----------------------------------------------------------------
001000* M60I001
001100*
001200* Nightly catalog import driver.  Reads the curatorial CSV
001300* extract (object id + free-text dimensions, all other columns
001400* ignored), parses and normalizes each object's dimension text
001500* by calling M60D001, discards objects whose dimensions do not
001600* parse, and loads the survivors into MET-OBJECTS-FILE (rebuilt
001700* fresh on every run).  Finishes by building the two access
001800* paths M60Q001 needs: a primary-key index sorted by object id,
001900* and a dimension-ordered sequential extract for range scans.
002000*----------------------------------------------------------------
002100* CHANGE LOG
002200*----------------------------------------------------------------
002300* DATE       INIT  REQUEST    DESCRIPTION
002400* ---------- ----  ---------  -----------------------------------
002500* 02/03/1987 DS    CR-0114    Initial version.                    CR0114  
002600* 02/28/1987 DS    CR-0130    Header-row column lookup added so   CR0130  
002700*                             curators can reorder CSV export     CR0130  
002800*                             columns without a recompile.        CR0130  
002900* 08/14/1989 RH    CR-0276    Blank and placeholder dimension     CR0276  
003000*                             text now filtered before the parse  CR0276  
003100*                             call instead of after, saving a     CR0276  
003200*                             CALL per skipped record.            CR0276  
003300* 11/02/1992 JKL   CR-0455    Batch-of-1000 write buffering added CR0455  
003400*                             per data-processing standards       CR0455  
003500*                             memo 92-11.                         CR0455  
003600* 09/30/1998 TMW   Y2K-98-07  Year 2000 readiness review - object Y2K9807 
003700*                             id and dimension fields carry no    Y2K9807 
003800*                             date content, no changes required.  Y2K9807 
003900* 04/07/2002 TMW   CR-0803    Index table bound raised from       CR0803  
004000*                             10,000 to 20,000 entries - catalog  CR0803  
004100*                             growth exceeded the old ceiling.    CR0803  
004200* 06/19/2004 TMW   CR-0911    IMPORT-SIZE ceiling literal added   CR0911  
004300*                             for bounded test runs against the   CR0911  
004400*                             full extract.                       CR0911  
004500* 03/02/2005 TMW   CR-0933    WS-INDEX-TOT changed from packed-   CR0933  
004600*                             decimal to binary to match this     CR0933  
004700*                             shop's other run counters.          CR0933  
004800*----------------------------------------------------------------
004900 ENVIRONMENT DIVISION.
005000*
005100 CONFIGURATION SECTION.
005200 SOURCE-COMPUTER.    IBM-370.
005300 OBJECT-COMPUTER.    IBM-370.
005400 SPECIAL-NAMES.
005500     CLASS NUMERIC-TEXT-VALID IS '0' THRU '9'.
005600*
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900     SELECT MET-INPUT-FILE     ASSIGN TO METIN
006000            ORGANIZATION IS LINE SEQUENTIAL
006100            FILE STATUS IS WS-INPUT-FILE-STATUS.
006200     SELECT MET-OBJECTS-FILE   ASSIGN TO METOBJ
006300            ORGANIZATION IS RELATIVE
006400            ACCESS MODE IS DYNAMIC
006500            RELATIVE KEY IS WS-MOB-RELATIVE-KEY
006600            FILE STATUS IS WS-OBJECTS-FILE-STATUS.
006700     SELECT MET-OBJECTS-PK-INDEX ASSIGN TO METPK
006800            ORGANIZATION IS LINE SEQUENTIAL
006900            FILE STATUS IS WS-PK-FILE-STATUS.
007000     SELECT MET-OBJECTS-BY-DIM ASSIGN TO METDIM
007100            ORGANIZATION IS LINE SEQUENTIAL
007200            FILE STATUS IS WS-DIM-FILE-STATUS.
007300*
007400 DATA DIVISION.
007500*
007600 FILE SECTION.
007700 FD  MET-INPUT-FILE
007800     RECORDING MODE IS F.
007900 01  MET-INPUT-ROW.
008000     05  MET-INPUT-ROW-TEXT     PIC X(2000).
008100*
008200 FD  MET-OBJECTS-FILE.
008300 COPY M60MOB.
008400*
008500 FD  MET-OBJECTS-PK-INDEX
008600     RECORDING MODE IS F.
008700 01  MET-PK-INDEX-ROW.
008800     05  PKI-OBJ-ID             PIC 9(09).
008900     05  FILLER                 PIC X(01) VALUE SPACE.
009000     05  PKI-RELATIVE-KEY       PIC 9(09).
009100     05  FILLER                 PIC X(20) VALUE SPACE.
009200*
009300 FD  MET-OBJECTS-BY-DIM
009400     RECORDING MODE IS F.
009500 COPY M60MOB REPLACING ==MOB-== BY ==MDM-==.
009600*
009700 WORKING-STORAGE SECTION.
009800* -- number of times the 1000-record write buffer was flushed,
009900*    shown on the run-complete line for operator run-log checks -
010000 77  WS-FLUSH-COUNT             PIC 9(05) COMP VALUE ZERO.
010100 01  WK-LITERALS.
010200     05  PGM-NAME               PIC X(8) VALUE 'M60I001'.
010300     05  CC-PARSE-ROUTINE       PIC X(8) VALUE 'M60D001'.
010400     05  CC-PLACEHOLDER-1       PIC X(22)
010500                                VALUE 'Dimensions unavailable'.
010600     05  CC-PLACEHOLDER-2       PIC X(21)
010700                                VALUE 'Dimension unavailable'.
010800     05  CC-HDR-OBJ-ID          PIC X(9) VALUE 'Object ID'.
010900     05  CC-HDR-DIMENSIONS      PIC X(10) VALUE 'Dimensions'.
011000*
011100 01  WK-FILE-STATUS-AREA.
011200     05  WS-INPUT-FILE-STATUS   PIC X(02) VALUE SPACE.
011300         88  INPUT-FILE-OK           VALUE '00'.
011400         88  INPUT-FILE-AT-EOF       VALUE '10'.
011500     05  WS-OBJECTS-FILE-STATUS PIC X(02) VALUE SPACE.
011600         88  OBJECTS-FILE-OK         VALUE '00'.
011700     05  WS-PK-FILE-STATUS      PIC X(02) VALUE SPACE.
011800         88  PK-FILE-OK              VALUE '00'.
011900     05  WS-DIM-FILE-STATUS     PIC X(02) VALUE SPACE.
012000         88  DIM-FILE-OK              VALUE '00'.
012100*
012200* -- batch-size-1000 write buffer, per standards memo 92-11 ----
012300 01  WK-BATCH-AREA.
012400     05  WS-BATCH-COUNT         PIC 9(4) COMP VALUE ZERO.
012500     05  WS-BATCH-TB.
012600         10  WS-BATCH-EL OCCURS 1000 TIMES
012700                         INDEXED BY WS-BATCH-I.
012800             15  WSB-OBJ-ID         PIC 9(09).
012900             15  WSB-DIM-RAW        PIC X(500).
013000             15  WSB-HEIGHT         PIC S9(7)V9(2).
013100             15  WSB-WIDTH          PIC S9(7)V9(2).
013200             15  WSB-DEPTH          PIC S9(7)V9(2).
013300             15  WSB-WEIGHT         PIC S9(9)V9(2).
013400             15  WSB-HEIGHT-FLAG    PIC X(01).
013500             15  WSB-WIDTH-FLAG     PIC X(01).
013600             15  WSB-DEPTH-FLAG     PIC X(01).
013700             15  WSB-WEIGHT-FLAG    PIC X(01).
013800             15  WSB-SORT-HEIGHT    PIC 9(10).
013900             15  WSB-SORT-WIDTH     PIC 9(10).
014000             15  WSB-SORT-DEPTH     PIC 9(10).
014100             15  WSB-SORT-WEIGHT    PIC 9(12).
014200*
014300* -- run control totals and limits --------------------------
014400 01  WK-RUN-CONTROL.
014500     05  WS-ACCEPTED-COUNT      PIC 9(9) COMP VALUE ZERO.
014600     05  WS-REJECTED-COUNT      PIC 9(9) COMP VALUE ZERO.
014700     05  WS-IMPORT-SIZE-LIMIT   PIC 9(9) COMP VALUE ZERO.
014800     05  WS-MOB-RELATIVE-KEY    PIC 9(09) VALUE ZERO.
014900     05  WS-MOB-RELATIVE-KEY-X REDEFINES WS-MOB-RELATIVE-KEY
015000                            PIC X(09).
015100     05  WS-RUN-ABORT-SW        PIC X(1) VALUE 'N'.
015200         88  RUN-IS-ABORTED         VALUE 'Y'.
015300*
015400* -- CSV column split work area -------------------------------
015500 01  WK-CSV-SPLIT-AREA.
015600     05  WS-CSV-FIELD-TOT       PIC 9(4) COMP VALUE ZERO.
015700     05  WS-CSV-FIELD-TB.
015800         10  WS-CSV-FIELD OCCURS 1 TO 60 TIMES
015900                         DEPENDING ON WS-CSV-FIELD-TOT
016000                         INDEXED BY WS-CSV-FIELD-I
016100                         PIC X(500).
016200     05  WS-CSV-ROW-LEN         PIC 9(4) COMP VALUE ZERO.
016300     05  WS-CSV-CHAR-IDX        PIC 9(4) COMP.
016400     05  WS-CSV-FIELD-POS       PIC 9(4) COMP.
016500     05  WS-CSV-IN-QUOTES-SW    PIC X(1) VALUE 'N'.
016600         88  CSV-IN-QUOTES          VALUE 'Y'.
016700     05  WS-CSV-ONE-CHAR        PIC X(1).
016800     05  WS-CSV-ONE-DIGIT REDEFINES WS-CSV-ONE-CHAR
016900                            PIC 9(1).
017000     05  WS-OBJ-ID-COL-NUM      PIC 9(4) COMP VALUE ZERO.
017100     05  WS-DIM-COL-NUM         PIC 9(4) COMP VALUE ZERO.
017200*
017300* -- one decoded input row ------------------------------------
017400 01  WK-CURRENT-ROW.
017500     05  WS-CUR-OBJECT-ID-TEXT  PIC X(9) VALUE SPACE.
017600     05  WS-CUR-OBJECT-ID REDEFINES WS-CUR-OBJECT-ID-TEXT
017700                            PIC 9(9).
017800     05  WS-CUR-DIMENSIONS-RAW  PIC X(500) VALUE SPACE.
017900     05  WS-DIMENSIONS-USABLE-SW PIC X(1) VALUE 'N'.
018000         88  DIMENSIONS-ARE-USABLE  VALUE 'Y'.
018100*
018200 COPY M60MPR.
018300*
018400* -- in-memory primary/secondary index, built as objects are
018500*    accepted; re-SORTed twice at end of run using the shop's
018600*    standard in-memory table-SORT idiom -------------------------
018700 01  WK-INDEX-AREA.
018800     05  WS-INDEX-TOT           PIC 9(5) COMP VALUE ZERO.
018900     05  WS-INDEX-TB.
019000         10  WS-INDEX-EL OCCURS 1 TO 20000 TIMES
019100                         DEPENDING ON WS-INDEX-TOT
019200                         INDEXED BY WS-INDEX-I.
019300             15  WS-IDX-OBJ-ID          PIC 9(09).
019400             15  WS-IDX-RELATIVE-KEY    PIC 9(09).
019500             15  WS-IDX-SORT-HEIGHT     PIC 9(10).
019600             15  WS-IDX-SORT-WIDTH      PIC 9(10).
019700             15  WS-IDX-SORT-DEPTH      PIC 9(10).
019800             15  WS-IDX-SORT-WEIGHT     PIC 9(12).
019900*
020000**
020100 PROCEDURE DIVISION.
020200*
020300 0000-MAIN-LINE.
020400     PERFORM 1000-VERIFY-INPUT-FILE THRU 1000-EXIT.
020500     IF NOT RUN-IS-ABORTED
020600        PERFORM 1100-BUILD-OUTPUT-STORE THRU 1100-EXIT
020700        PERFORM 1200-READ-HEADER-ROW THRU 1200-EXIT
020800        IF NOT RUN-IS-ABORTED
020900           PERFORM 2000-PROCESS-INPUT-FILE THRU 2000-EXIT
021000           PERFORM 3100-FLUSH-BATCH THRU 3100-EXIT
021100           PERFORM 4000-FINALIZE-RUN THRU 4000-EXIT
021200        END-IF
021300        CLOSE MET-INPUT-FILE MET-OBJECTS-FILE
021400     END-IF.
021500     STOP RUN.
021600
021700*----------------------------------------------------------------
021800* 1000 - confirm the extract file is really there before we
021900*        touch the output store.
022000*----------------------------------------------------------------
022100 1000-VERIFY-INPUT-FILE.
022200     OPEN INPUT MET-INPUT-FILE.
022300     IF NOT INPUT-FILE-OK
022400        DISPLAY PGM-NAME ' - MET-INPUT-FILE NOT FOUND, STATUS = '
022500                WS-INPUT-FILE-STATUS
022600        SET RUN-IS-ABORTED     TO TRUE
022700     END-IF.
022800 1000-EXIT.
022900     EXIT.
023000
023100*----------------------------------------------------------------
023200* 1100 - rebuild the output store from scratch for this run.
023300*----------------------------------------------------------------
023400 1100-BUILD-OUTPUT-STORE.
023500     OPEN OUTPUT MET-OBJECTS-FILE.
023600     IF NOT OBJECTS-FILE-OK
023700        DISPLAY PGM-NAME ' - UNABLE TO REBUILD MET-OBJECTS-FILE,'
023800                ' STATUS = ' WS-OBJECTS-FILE-STATUS
023900        SET RUN-IS-ABORTED     TO TRUE
024000     END-IF.
024100 1100-EXIT.
024200     EXIT.
024300
024400*----------------------------------------------------------------
024500* 1200 - the CSV header row tells us which columns hold the
024600*        object id and the dimension text this run, so curators
024700*        can reorder the export without a recompile here.
024800*----------------------------------------------------------------
024900 1200-READ-HEADER-ROW.
025000     READ MET-INPUT-FILE
025100          AT END
025200             SET RUN-IS-ABORTED TO TRUE
025300     END-READ.
025400     IF NOT RUN-IS-ABORTED
025500        PERFORM 1500-SPLIT-CSV-ROW THRU 1500-EXIT
025600        MOVE ZERO               TO WS-OBJ-ID-COL-NUM WS-DIM-COL-NUM
025700        PERFORM 1250-FIND-HEADER-COLUMN THRU 1250-EXIT
025800                VARYING WS-CSV-FIELD-I FROM 1 BY 1
025900                UNTIL WS-CSV-FIELD-I > WS-CSV-FIELD-TOT
026000        IF WS-OBJ-ID-COL-NUM = ZERO OR WS-DIM-COL-NUM = ZERO
026100           DISPLAY PGM-NAME ' - HEADER ROW MISSING OBJECT ID OR '
026200                   'DIMENSIONS COLUMN'
026300           SET RUN-IS-ABORTED  TO TRUE
026400        END-IF
026500     END-IF.
026600 1200-EXIT.
026700     EXIT.
026800
026900 1250-FIND-HEADER-COLUMN.
027000     IF WS-CSV-FIELD(WS-CSV-FIELD-I) (1:9) EQUAL CC-HDR-OBJ-ID
027100        SET WS-OBJ-ID-COL-NUM TO WS-CSV-FIELD-I
027200     END-IF.
027300     IF WS-CSV-FIELD(WS-CSV-FIELD-I) (1:10) EQUAL CC-HDR-DIMENSIONS
027400        SET WS-DIM-COL-NUM   TO WS-CSV-FIELD-I
027500     END-IF.
027600 1250-EXIT.
027700     EXIT.
027800
027900*----------------------------------------------------------------
028000* 1500 - split one CSV row into its comma-separated columns,
028100*        honoring double-quoted fields that may contain a comma,
028200*        same as the shop's other flat-file readers.
028300*----------------------------------------------------------------
028400 1500-SPLIT-CSV-ROW.
028500     MOVE ZERO                  TO WS-CSV-FIELD-TOT WS-CSV-ROW-LEN.
028600     MOVE 'N'                   TO WS-CSV-IN-QUOTES-SW.
028700     MOVE 1                     TO WS-CSV-FIELD-POS WS-CSV-FIELD-TOT.
028800     MOVE SPACE                 TO WS-CSV-FIELD-TB.
028900     PERFORM 1520-TEST-ONE-ROW-CHAR THRU 1520-EXIT
029000             VARYING WS-CSV-CHAR-IDX
029100             FROM LENGTH OF MET-INPUT-ROW-TEXT BY -1
029200             UNTIL WS-CSV-CHAR-IDX < 1 OR WS-CSV-ROW-LEN > ZERO.
029300
029400     PERFORM 1510-SCAN-ONE-CSV-CHAR THRU 1510-EXIT
029500             VARYING WS-CSV-CHAR-IDX FROM 1 BY 1
029600             UNTIL WS-CSV-CHAR-IDX > WS-CSV-ROW-LEN.
029700 1500-EXIT.
029800     EXIT.
029900
030000*
030100* 1520 - row length is the last non-blank position, scanning
030200*        from the right; a plain space-tally would stop at the
030300*        first embedded blank, which real dimension text has.
030400 1520-TEST-ONE-ROW-CHAR.
030500     IF MET-INPUT-ROW-TEXT(WS-CSV-CHAR-IDX:1) NOT EQUAL SPACE
030600        MOVE WS-CSV-CHAR-IDX     TO WS-CSV-ROW-LEN
030700     END-IF.
030800 1520-EXIT.
030900     EXIT.
031000
031100 1510-SCAN-ONE-CSV-CHAR.
031200     MOVE MET-INPUT-ROW-TEXT(WS-CSV-CHAR-IDX:1) TO WS-CSV-ONE-CHAR.
031300     EVALUATE TRUE
031400        WHEN WS-CSV-ONE-CHAR EQUAL '"'
031500           IF CSV-IN-QUOTES
031600              MOVE 'N'          TO WS-CSV-IN-QUOTES-SW
031700           ELSE
031800              MOVE 'Y'          TO WS-CSV-IN-QUOTES-SW
031900           END-IF
032000        WHEN WS-CSV-ONE-CHAR EQUAL ',' AND NOT CSV-IN-QUOTES
032100           SET WS-CSV-FIELD-I  TO WS-CSV-FIELD-TOT
032200           SET WS-CSV-FIELD-TOT UP BY 1
032300           MOVE 1               TO WS-CSV-FIELD-POS
032400        WHEN OTHER
032500           SET WS-CSV-FIELD-I  TO WS-CSV-FIELD-TOT
032600           MOVE WS-CSV-ONE-CHAR
032700                 TO WS-CSV-FIELD(WS-CSV-FIELD-I)
032800                    (WS-CSV-FIELD-POS:1)
032900           ADD 1                TO WS-CSV-FIELD-POS
033000     END-EVALUATE.
033100 1510-EXIT.
033200     EXIT.
033300
033400*----------------------------------------------------------------
033500* 2000 - read/filter loop, one INPUT-RECORD (CSV data row) at
033600*        a time, in file order.
033700*----------------------------------------------------------------
033800 2000-PROCESS-INPUT-FILE.
033900     PERFORM 2100-READ-INPUT-ROW THRU 2100-EXIT.
034000     PERFORM 2050-HANDLE-ONE-ROW THRU 2050-EXIT
034100             UNTIL INPUT-FILE-AT-EOF
034200                OR (WS-IMPORT-SIZE-LIMIT > ZERO AND
034300                    WS-ACCEPTED-COUNT >= WS-IMPORT-SIZE-LIMIT).
034400 2000-EXIT.
034500     EXIT.
034600
034700 2050-HANDLE-ONE-ROW.
034800     PERFORM 1500-SPLIT-CSV-ROW THRU 1500-EXIT.
034900     MOVE WS-CSV-FIELD(WS-OBJ-ID-COL-NUM) (1:9)
035000                                 TO WS-CUR-OBJECT-ID-TEXT.
035100     MOVE SPACE                 TO WS-CUR-DIMENSIONS-RAW.
035200     MOVE WS-CSV-FIELD(WS-DIM-COL-NUM) TO WS-CUR-DIMENSIONS-RAW.
035300
035400     PERFORM 2200-EDIT-DIMENSIONS-RAW THRU 2200-EXIT.
035500     IF DIMENSIONS-ARE-USABLE
035600        PERFORM 2300-BUILD-OBJECT-RECORD THRU 2300-EXIT
035700     ELSE
035800        ADD 1                   TO WS-REJECTED-COUNT
035900     END-IF.
036000
036100     PERFORM 2100-READ-INPUT-ROW THRU 2100-EXIT.
036200 2050-EXIT.
036300     EXIT.
036400
036500 2100-READ-INPUT-ROW.
036600     READ MET-INPUT-FILE
036700          AT END
036800             SET INPUT-FILE-AT-EOF TO TRUE
036900     END-READ.
037000 2100-EXIT.
037100     EXIT.
037200
037300*----------------------------------------------------------------
037400* 2200 - discard blank or known "no dimensions" placeholder
037500*        text before spending a CALL on the parse routine.
037600*----------------------------------------------------------------
037700 2200-EDIT-DIMENSIONS-RAW.
037800     SET DIMENSIONS-ARE-USABLE  TO FALSE.
037900     IF WS-CUR-DIMENSIONS-RAW NOT EQUAL SPACE
038000        IF WS-CUR-DIMENSIONS-RAW (1:22) NOT EQUAL CC-PLACEHOLDER-1
038100           IF WS-CUR-DIMENSIONS-RAW (1:21) NOT EQUAL CC-PLACEHOLDER-2
038200              SET DIMENSIONS-ARE-USABLE TO TRUE
038300           END-IF
038400        END-IF
038500     END-IF.
038600 2200-EXIT.
038700     EXIT.
038800
038900*----------------------------------------------------------------
039000* 2300 - parse the dimension text; a record is valid only if
039100*        the parse succeeds (record validity filter).
039200*----------------------------------------------------------------
039300 2300-BUILD-OBJECT-RECORD.
039400     INITIALIZE MPR-RESULT.
039500     CALL CC-PARSE-ROUTINE USING WS-CUR-DIMENSIONS-RAW MPR-RESULT.
039600
039700     IF MPR-PARSE-OK
039800        PERFORM 3000-ADD-TO-BATCH THRU 3000-EXIT
039900     ELSE
040000        ADD 1                   TO WS-REJECTED-COUNT
040100     END-IF.
040200 2300-EXIT.
040300     EXIT.
040400
040500*----------------------------------------------------------------
040600* 3000 - buffer one accepted object; flush when the 1000-record
040700*        batch fills (standards memo 92-11).
040800*----------------------------------------------------------------
040900 3000-ADD-TO-BATCH.
041000     IF WS-BATCH-COUNT >= 1000
041100        PERFORM 3100-FLUSH-BATCH THRU 3100-EXIT
041200     END-IF.
041300
041400     ADD 1                      TO WS-BATCH-COUNT.
041500     SET WS-BATCH-I             TO WS-BATCH-COUNT.
041600     MOVE WS-CUR-OBJECT-ID      TO WSB-OBJ-ID (WS-BATCH-I).
041700     MOVE WS-CUR-DIMENSIONS-RAW TO WSB-DIM-RAW (WS-BATCH-I).
041800     MOVE MPR-HEIGHT-VALUE      TO WSB-HEIGHT (WS-BATCH-I).
041900     MOVE MPR-WIDTH-VALUE       TO WSB-WIDTH (WS-BATCH-I).
042000     MOVE MPR-DEPTH-VALUE       TO WSB-DEPTH (WS-BATCH-I).
042100     MOVE MPR-WEIGHT-VALUE      TO WSB-WEIGHT (WS-BATCH-I).
042200     PERFORM 3050-SET-PRESENCE-FLAGS THRU 3050-EXIT.
042300     PERFORM 3060-SET-SORT-KEY THRU 3060-EXIT.
042400     ADD 1                      TO WS-ACCEPTED-COUNT.
042500 3000-EXIT.
042600     EXIT.
042700
042800 3050-SET-PRESENCE-FLAGS.
042900     IF MPR-HEIGHT-VALUE = -1
043000        MOVE 'N'  TO WSB-HEIGHT-FLAG (WS-BATCH-I)
043100     ELSE
043200        MOVE 'Y'  TO WSB-HEIGHT-FLAG (WS-BATCH-I)
043300     END-IF.
043400     IF MPR-WIDTH-VALUE = -1
043500        MOVE 'N'  TO WSB-WIDTH-FLAG (WS-BATCH-I)
043600     ELSE
043700        MOVE 'Y'  TO WSB-WIDTH-FLAG (WS-BATCH-I)
043800     END-IF.
043900     IF MPR-DEPTH-VALUE = -1
044000        MOVE 'N'  TO WSB-DEPTH-FLAG (WS-BATCH-I)
044100     ELSE
044200        MOVE 'Y'  TO WSB-DEPTH-FLAG (WS-BATCH-I)
044300     END-IF.
044400     IF MPR-WEIGHT-VALUE = -1
044500        MOVE 'N'  TO WSB-WEIGHT-FLAG (WS-BATCH-I)
044600     ELSE
044700        MOVE 'Y'  TO WSB-WEIGHT-FLAG (WS-BATCH-I)
044800     END-IF.
044900 3050-EXIT.
045000     EXIT.
045100
045200*
045300* 3060 - bias-encode the four signed dimensions into the
045400*        unsigned secondary-sort key so that -1.00 (absent)
045500*        collates lowest and ascending order matches ascending
045600*        magnitude; add 100000.00/1000000.00 before storing.
045700 3060-SET-SORT-KEY.
045800     COMPUTE WSB-SORT-HEIGHT (WS-BATCH-I)
045900           = (MPR-HEIGHT-VALUE + 1000000) * 100.
046000     COMPUTE WSB-SORT-WIDTH (WS-BATCH-I)
046100           = (MPR-WIDTH-VALUE + 1000000) * 100.
046200     COMPUTE WSB-SORT-DEPTH (WS-BATCH-I)
046300           = (MPR-DEPTH-VALUE + 1000000) * 100.
046400     COMPUTE WSB-SORT-WEIGHT (WS-BATCH-I)
046500           = (MPR-WEIGHT-VALUE + 100000000) * 100.
046600 3060-EXIT.
046700     EXIT.
046800
046900*----------------------------------------------------------------
047000* 3100 - write every buffered object to the store, recording
047100*        its assigned relative-record number in the in-memory
047200*        index for the end-of-run SORT steps.
047300*----------------------------------------------------------------
047400 3100-FLUSH-BATCH.
047500     PERFORM 3150-WRITE-ONE-BATCH-ROW THRU 3150-EXIT
047600             VARYING WS-BATCH-I FROM 1 BY 1
047700             UNTIL WS-BATCH-I > WS-BATCH-COUNT.
047800     ADD 1                      TO WS-FLUSH-COUNT.
047900     MOVE ZERO                  TO WS-BATCH-COUNT.
048000 3100-EXIT.
048100     EXIT.
048200
048300 3150-WRITE-ONE-BATCH-ROW.
048400     ADD 1                      TO WS-MOB-RELATIVE-KEY.
048500     MOVE WSB-OBJ-ID (WS-BATCH-I)      TO MOB-OBJ-ID.
048600     MOVE WSB-DIM-RAW (WS-BATCH-I)     TO MOB-DIM-RAW.
048700     MOVE WSB-HEIGHT (WS-BATCH-I)      TO MOB-HEIGHT.
048800     MOVE WSB-WIDTH (WS-BATCH-I)       TO MOB-WIDTH.
048900     MOVE WSB-DEPTH (WS-BATCH-I)       TO MOB-DEPTH.
049000     MOVE WSB-WEIGHT (WS-BATCH-I)      TO MOB-WEIGHT.
049100     MOVE WSB-HEIGHT-FLAG (WS-BATCH-I) TO MOB-HEIGHT-FLAG.
049200     MOVE WSB-WIDTH-FLAG (WS-BATCH-I)  TO MOB-WIDTH-FLAG.
049300     MOVE WSB-DEPTH-FLAG (WS-BATCH-I)  TO MOB-DEPTH-FLAG.
049400     MOVE WSB-WEIGHT-FLAG (WS-BATCH-I) TO MOB-WEIGHT-FLAG.
049500     MOVE WSB-SORT-HEIGHT (WS-BATCH-I) TO MOB-SORT-HEIGHT.
049600     MOVE WSB-SORT-WIDTH (WS-BATCH-I)  TO MOB-SORT-WIDTH.
049700     MOVE WSB-SORT-DEPTH (WS-BATCH-I)  TO MOB-SORT-DEPTH.
049800     MOVE WSB-SORT-WEIGHT (WS-BATCH-I) TO MOB-SORT-WEIGHT.
049900     WRITE MOB-RECORD.
050000     IF OBJECTS-FILE-OK
050100        ADD 1                   TO WS-INDEX-TOT
050200        SET WS-INDEX-I          TO WS-INDEX-TOT
050300        MOVE MOB-OBJ-ID         TO WS-IDX-OBJ-ID (WS-INDEX-I)
050400        MOVE WS-MOB-RELATIVE-KEY
050500                                 TO WS-IDX-RELATIVE-KEY (WS-INDEX-I)
050600        MOVE MOB-SORT-HEIGHT    TO WS-IDX-SORT-HEIGHT (WS-INDEX-I)
050700        MOVE MOB-SORT-WIDTH     TO WS-IDX-SORT-WIDTH (WS-INDEX-I)
050800        MOVE MOB-SORT-DEPTH     TO WS-IDX-SORT-DEPTH (WS-INDEX-I)
050900        MOVE MOB-SORT-WEIGHT    TO WS-IDX-SORT-WEIGHT (WS-INDEX-I)
051000     END-IF.
051100 3150-EXIT.
051200     EXIT.
051300
051400*----------------------------------------------------------------
051500* 4000 - build the two access paths M60Q001 relies on: the
051600*        object-id index (ascending) and the dimension-ordered
051700*        extract (ascending on the bias-encoded sort key).
051800*----------------------------------------------------------------
051900 4000-FINALIZE-RUN.
052000     CLOSE MET-OBJECTS-FILE.
052100     OPEN I-O MET-OBJECTS-FILE.
052200     OPEN OUTPUT MET-OBJECTS-PK-INDEX.
052300     SORT WS-INDEX-EL ASCENDING KEY WS-IDX-OBJ-ID.
052400     PERFORM 4100-WRITE-ONE-PK-ROW THRU 4100-EXIT
052500             VARYING WS-INDEX-I FROM 1 BY 1
052600             UNTIL WS-INDEX-I > WS-INDEX-TOT.
052700     CLOSE MET-OBJECTS-PK-INDEX.
052800
052900     OPEN OUTPUT MET-OBJECTS-BY-DIM.
053000     SORT WS-INDEX-EL ASCENDING KEY WS-IDX-SORT-HEIGHT
053100                                    WS-IDX-SORT-WIDTH
053200                                    WS-IDX-SORT-DEPTH
053300                                    WS-IDX-SORT-WEIGHT.
053400     PERFORM 4200-WRITE-ONE-DIM-ROW THRU 4200-EXIT
053500             VARYING WS-INDEX-I FROM 1 BY 1
053600             UNTIL WS-INDEX-I > WS-INDEX-TOT.
053700     CLOSE MET-OBJECTS-BY-DIM.
053800
053900     DISPLAY PGM-NAME ' - RUN COMPLETE. ACCEPTED='
054000             WS-ACCEPTED-COUNT ' REJECTED=' WS-REJECTED-COUNT
054100             ' FLUSHES=' WS-FLUSH-COUNT.
054200 4000-EXIT.
054300     EXIT.
054400
054500 4100-WRITE-ONE-PK-ROW.
054600     MOVE WS-IDX-OBJ-ID (WS-INDEX-I) TO PKI-OBJ-ID.
054700     MOVE WS-IDX-RELATIVE-KEY (WS-INDEX-I) TO PKI-RELATIVE-KEY.
054800     WRITE MET-PK-INDEX-ROW.
054900 4100-EXIT.
055000     EXIT.
055100
055200 4200-WRITE-ONE-DIM-ROW.
055300     MOVE WS-IDX-RELATIVE-KEY (WS-INDEX-I) TO WS-MOB-RELATIVE-KEY.
055400     READ MET-OBJECTS-FILE.
055500     IF OBJECTS-FILE-OK
055600        MOVE MOB-RECORD          TO MDM-RECORD
055700        WRITE MDM-RECORD
055800     END-IF.
055900 4200-EXIT.
056000     EXIT.
