000100CBL OPT(2)
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID. M60DTS01.
000400 AUTHOR.     R HUTCHENS.
000500 INSTALLATION. STATE MUSEUM CONSORTIUM - DATA PROCESSING.
000600 DATE-WRITTEN. 02/10/1987.
000700 DATE-COMPILED.
000800 SECURITY.   UNCLASSIFIED - INTERNAL BATCH USE ONLY.
000900*----------------------------------------------------------------
001000* M60DTS01 - Test suite driver for the object-dimension subsystem
001100*
001200* Drives M60D001 (composite dimension-text parser) and M60Q001
001300* (object lookup / fit check) against a card-image table of
001400* canned test cases read from TCIN, and tallies pass/fail the
001500* same way the shop's other XUNIT-style drivers do.
001600*
001700* TC-TEST-TYPE selects the behavior exercised by each card:
001800*   'D' - feed TC-INPUT-TEXT to M60D001, compare the returned
001900*         MPR-RESULT against the TC-EXPECTED-* fields.
002000*   'Q' - feed TC-OBJ-ID and the TC-BOUNDARY fields to M60Q001
002100*         in SINGLE-CHECK-BEHAVIOR, compare the returned
002200*         MQS-FITS-FLAG against TC-EXPECTED-FITS.  Requires the
002300*         object store already built by a prior M60I001 run.
002400*----------------------------------------------------------------
002500* CHANGE LOG
002600*----------------------------------------------------------------
002700* DATE       INIT  REQUEST    DESCRIPTION
002800* ---------- ----  ---------  -----------------------------------
002900* 02/10/1987 RH    CR-0119    Initial version - dimension-text    CR0119  
003000*                             parser test cases only ('D' cards). CR0119  
003100* 10/02/1987 DS    CR-0142    'Q' cards added to regress the new  CR0142  
003200*                             M60Q001 list/single lookup routine. CR0142  
003300* 09/30/1998 TMW   Y2K-98-07  Year 2000 readiness review - test   Y2K9807 
003400*                             case table carries no date fields,  Y2K9807 
003500*                             no changes required.  Signed off.   Y2K9807 
003600* 04/07/2002 TMW   CR-0803    Recompiled against the 20,000-entry CR0803  
003700*                             PK directory bound in M60Q001.      CR0803  
003800*----------------------------------------------------------------
003900 ENVIRONMENT DIVISION.
004000*
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER.    IBM-370.
004300 OBJECT-COMPUTER.    IBM-370.
004400 SPECIAL-NAMES.
004500     CLASS TEST-TYPE-VALID IS 'D' 'Q'.
004600*
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900     SELECT TCIN                ASSIGN TO TCIN
005000            FILE STATUS IS TCIN-FS.
005100*
005200 DATA DIVISION.
005300*
005400 FILE SECTION.
005500 FD  TCIN
005600     RECORDING MODE IS F.
005700 01  TCIN-REC.
005800     05  TC-DESCRIPTION          PIC X(50).
005900     05  TC-TEST-TYPE            PIC X(01).
006000         88  TC-IS-DIMENSION-TEST    VALUE 'D'.
006100         88  TC-IS-QUERY-TEST        VALUE 'Q'.
006200     05  FILLER                  PIC X(01) VALUE SPACE.
006300     05  TC-DIMENSION-CARD.
006400         10  TC-INPUT-TEXT           PIC X(120).
006500         10  TC-EXPECTED-VALID       PIC X(01).
006600             88  TC-EXPECT-PARSE-OK      VALUE 'Y'.
006700             88  TC-EXPECT-PARSE-FAILED  VALUE 'N'.
006800         10  TC-EXPECTED-HEIGHT      PIC S9(7)V9(2).
006900         10  TC-EXPECTED-WIDTH       PIC S9(7)V9(2).
007000         10  TC-EXPECTED-DEPTH       PIC S9(7)V9(2).
007100         10  TC-EXPECTED-WEIGHT      PIC S9(9)V9(2).
007200     05  TC-QUERY-CARD REDEFINES TC-DIMENSION-CARD.
007300         10  TC-OBJ-ID               PIC 9(09).
007400         10  TC-MIN-HEIGHT           PIC S9(7)V9(2).
007500         10  TC-MAX-HEIGHT           PIC S9(7)V9(2).
007600         10  TC-MIN-WIDTH            PIC S9(7)V9(2).
007700         10  TC-MAX-WIDTH            PIC S9(7)V9(2).
007800         10  TC-MIN-DEPTH            PIC S9(7)V9(2).
007900         10  TC-MAX-DEPTH            PIC S9(7)V9(2).
008000         10  TC-MIN-WEIGHT           PIC S9(9)V9(2).
008100         10  TC-MAX-WEIGHT           PIC S9(9)V9(2).
008200         10  TC-EXPECTED-FITS        PIC X(01).
008300             88  TC-EXPECT-FITS          VALUE 'Y'.
008400             88  TC-EXPECT-NOT-FITS      VALUE 'N'.
008500     05  FILLER                  PIC X(66).
008600*
008700 WORKING-STORAGE SECTION.
008800 01  WK-LITERALS.
008900     05  CC-PARSE-ROUTINE        PIC X(08) VALUE 'M60D001'.
009000     05  CC-QUERY-ROUTINE        PIC X(08) VALUE 'M60Q001'.
009100     05  FILLER                  PIC X(08) VALUE SPACE.
009200*
009300 01  WK-FILE-STATUSES.
009400     05  TCIN-FS                 PIC X(02).
009500         88  TCIN-OK                 VALUE '00'.
009600         88  TCIN-EOF                VALUE '10'.
009700*
009800* -- overall test-card sequence number, kept apart from the
009900*    pass/fail subtotals below since it numbers every card read,
010000*    passed or not ------------------------------------------------
010100 77  TEST-CASE-CTR           PIC S9(9) COMP VALUE ZERO.
010200 77  TEST-CASE-CTR-X REDEFINES TEST-CASE-CTR PIC X(4).
010300 01  WK-COUNTERS.
010400     05  TEST-CASE-PASSED-CTR    PIC S9(9) COMP VALUE ZERO.
010500     05  TEST-CASE-FAILED-CTR    PIC S9(9) COMP VALUE ZERO.
010600*
010700 01  WK-TEST-CASE-SWITCH.
010800     05  TS-RESULT-SW            PIC X(01) VALUE 'F'.
010900         88  TEST-CASE-PASSED        VALUE 'P'.
011000         88  TEST-CASE-FAILED        VALUE 'F'.
011100*
011200 COPY M60MDB.
011300 01  WS-QUERY-BOUNDARY-X REDEFINES MDB-BOUNDARY PIC X(34).
011400*
011500 COPY M60MPR.
011600 COPY M60MQS.
011700*
011800**
011900 PROCEDURE DIVISION.
012000*
012100 MAIN.
012200     DISPLAY ' ************** M60DTS01 START **************'.
012300
012400     PERFORM 1000-OPEN-TEST-CASES-FILE THRU 1000-EXIT.
012500     PERFORM 1050-READ-TEST-CASES-FILE THRU 1050-EXIT.
012600
012700     PERFORM 2000-EXECUTE-TEST-CASE THRU 2000-EXIT
012800             UNTIL TCIN-EOF.
012900
013000     PERFORM 1090-CLOSE-TEST-CASES-FILE THRU 1090-EXIT.
013100
013200     PERFORM 9000-SHOW-STATISTICS THRU 9000-EXIT.
013300
013400     DISPLAY ' *************** M60DTS01 END ***************'.
013500
013600     IF TEST-CASE-FAILED-CTR NOT EQUAL ZERO
013700        MOVE 12                 TO RETURN-CODE
013800     END-IF.
013900
014000     GOBACK.
014100
014200*----------------------------------------------------------------
014300 1000-OPEN-TEST-CASES-FILE.
014400     OPEN INPUT TCIN.
014500     IF NOT TCIN-OK
014600        DISPLAY 'TEST CASES FILE OPEN ERROR - FS: ' TCIN-FS
014700        MOVE 8                  TO RETURN-CODE
014800        GOBACK
014900     END-IF.
015000 1000-EXIT.
015100     EXIT.
015200
015300 1050-READ-TEST-CASES-FILE.
015400     READ TCIN.
015500     IF NOT TCIN-OK AND NOT TCIN-EOF
015600        DISPLAY 'TEST CASES FILE READ ERROR - FS: ' TCIN-FS
015700        MOVE 8                  TO RETURN-CODE
015800        GOBACK
015900     END-IF.
016000 1050-EXIT.
016100     EXIT.
016200
016300 1090-CLOSE-TEST-CASES-FILE.
016400     CLOSE TCIN.
016500 1090-EXIT.
016600     EXIT.
016700
016800*----------------------------------------------------------------
016900 2000-EXECUTE-TEST-CASE.
017000     ADD 1                      TO TEST-CASE-CTR.
017100     SET TEST-CASE-FAILED       TO TRUE.
017200
017300     EVALUATE TRUE
017400        WHEN TC-IS-DIMENSION-TEST
017500           PERFORM 3000-RUN-DIMENSION-TEST THRU 3000-EXIT
017600        WHEN TC-IS-QUERY-TEST
017700           PERFORM 4000-RUN-QUERY-TEST THRU 4000-EXIT
017800        WHEN OTHER
017900           DISPLAY 'UNKNOWN TEST TYPE ON CARD ' TEST-CASE-CTR
018000     END-EVALUATE.
018100
018200     PERFORM 9100-SHOW-TEST-CASE-RESULT THRU 9100-EXIT.
018300
018400     PERFORM 1050-READ-TEST-CASES-FILE THRU 1050-EXIT.
018500 2000-EXIT.
018600     EXIT.
018700
018800*----------------------------------------------------------------
018900* 3000 - dimension-text parser test
019000*----------------------------------------------------------------
019100 3000-RUN-DIMENSION-TEST.
019200     INITIALIZE MPR-RESULT.
019300
019400     CALL CC-PARSE-ROUTINE USING TC-INPUT-TEXT MPR-RESULT.
019500
019600     IF MPR-VALID-FLAG EQUAL TC-EXPECTED-VALID
019700        IF TC-EXPECT-PARSE-FAILED
019800           SET TEST-CASE-PASSED TO TRUE
019900        ELSE
020000           IF MPR-HEIGHT-VALUE EQUAL TC-EXPECTED-HEIGHT
020100           AND MPR-WIDTH-VALUE  EQUAL TC-EXPECTED-WIDTH
020200           AND MPR-DEPTH-VALUE  EQUAL TC-EXPECTED-DEPTH
020300           AND MPR-WEIGHT-VALUE EQUAL TC-EXPECTED-WEIGHT
020400              SET TEST-CASE-PASSED TO TRUE
020500           END-IF
020600        END-IF
020700     END-IF.
020800 3000-EXIT.
020900     EXIT.
021000
021100*----------------------------------------------------------------
021200* 4000 - single-object query test (object store must already
021300*         exist from a prior M60I001 run)
021400*----------------------------------------------------------------
021500 4000-RUN-QUERY-TEST.
021600     MOVE 'S'                   TO MQS-MODE-BEHAVIOR.
021700     MOVE TC-OBJ-ID              TO MQS-REQ-OBJ-ID.
021800     MOVE TC-MIN-HEIGHT          TO MDB-MIN-HEIGHT.
021900     MOVE TC-MAX-HEIGHT          TO MDB-MAX-HEIGHT.
022000     MOVE TC-MIN-WIDTH           TO MDB-MIN-WIDTH.
022100     MOVE TC-MAX-WIDTH           TO MDB-MAX-WIDTH.
022200     MOVE TC-MIN-DEPTH           TO MDB-MIN-DEPTH.
022300     MOVE TC-MAX-DEPTH           TO MDB-MAX-DEPTH.
022400     MOVE TC-MIN-WEIGHT          TO MDB-MIN-WEIGHT.
022500     MOVE TC-MAX-WEIGHT          TO MDB-MAX-WEIGHT.
022600
022700     CALL CC-QUERY-ROUTINE USING MQS-QUERY-MODE-AREA
022800                                 MQS-SINGLE-REQUEST
022900                                 MDB-BOUNDARY
023000                                 MQS-RESULT
023100                                 MQS-RESULT-LIST.
023200
023300     IF MQS-FITS-FLAG EQUAL TC-EXPECTED-FITS
023400        SET TEST-CASE-PASSED    TO TRUE
023500     END-IF.
023600 4000-EXIT.
023700     EXIT.
023800
023900*----------------------------------------------------------------
024000 9000-SHOW-STATISTICS.
024100     DISPLAY ' '.
024200     DISPLAY '************* TEST SUITE RECAP *************'.
024300     DISPLAY '* TEST CASES: ' TEST-CASE-CTR.
024400     DISPLAY '* PASSED:     ' TEST-CASE-PASSED-CTR.
024500     DISPLAY '* FAILED:     ' TEST-CASE-FAILED-CTR.
024600     DISPLAY '********************************************'.
024700     DISPLAY ' '.
024800 9000-EXIT.
024900     EXIT.
025000
025100 9100-SHOW-TEST-CASE-RESULT.
025200     IF TEST-CASE-PASSED
025300        ADD 1                   TO TEST-CASE-PASSED-CTR
025400        DISPLAY '---> TEST CASE ' TEST-CASE-CTR ' -PASSED-'
025500     ELSE
025600        ADD 1                   TO TEST-CASE-FAILED-CTR
025700        DISPLAY ' '
025800        DISPLAY '!!-> TEST CASE ' TEST-CASE-CTR ' -FAILED- <-!!'
025900        DISPLAY TC-DESCRIPTION
026000        DISPLAY ' '
026100     END-IF.
026200 9100-EXIT.
026300     EXIT.
