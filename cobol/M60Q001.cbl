000100CBL OPT(2)
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID. M60Q001.
000400 AUTHOR.     D SEEVER.
000500 INSTALLATION. STATE MUSEUM CONSORTIUM - DATA PROCESSING.
000600 DATE-WRITTEN. 03/02/1987.
000700 DATE-COMPILED.
000800 SECURITY.   UNCLASSIFIED - INTERNAL BATCH USE ONLY.
000900*----------------------------------------------------------------
001000* M60Q001
001100*
001200* On-demand lookup routine against the store M60I001 builds.
001300* Two behaviors, selected by the caller through MQS-MODE-BEHAVIOR:
001400*
001500*   SINGLE-CHECK-BEHAVIOR - given an object id and a boundary box,
001600*     look the object up by primary key and report whether its
001700*     normalized dimensions fit the box.
001800*   LIST-CHECK-BEHAVIOR   - given a boundary box only, scan the
001900*     dimension-ordered extract and return up to 50 objects whose
002000*     dimensions fit, in scan order.
002100*
002200* Called by the curator inquiry transaction and by M60DTS01 for
002300* regression testing.
002400*----------------------------------------------------------------
002500* CHANGE LOG
002600*----------------------------------------------------------------
002700* DATE       INIT  REQUEST    DESCRIPTION
002800* ---------- ----  ---------  -----------------------------------
002900* 03/02/1987 DS    CR-0114    Initial version - single-object     CR0114  
003000*                             fit check only.                     CR0114  
003100* 09/14/1987 DS    CR-0142    List-fitting-objects behavior added CR0142  
003200*                             per curator request (scans the      CR0142  
003300*                             dimension-ordered extract, 50 cap). CR0142  
003400* 01/22/1990 JKL   CR-0350    PK directory changed from a linear  CR0350  
003500*                             SEARCH to a binary SEARCH ALL once  CR0350  
003600*                             the catalog passed 5,000 objects.   CR0350  
003700* 09/30/1998 TMW   Y2K-98-07  Year 2000 readiness review - no dateY2K9807 
003800*                             fields handled by this routine, no  Y2K9807 
003900*                             changes required.  Signed off.      Y2K9807 
004000* 04/07/2002 TMW   CR-0803    PK directory table bound raised fromCR0803  
004100*                             10,000 to 20,000 entries to track   CR0803  
004200*                             M60I001's index ceiling.            CR0803  
004300* 03/02/2005 TMW   CR-0933    WS-PK-TOT changed from packed-      CR0933  
004400*                             decimal to binary to match this     CR0933  
004500*                             shop's other run counters.          CR0933  
004600*----------------------------------------------------------------
004700 ENVIRONMENT DIVISION.
004800*
004900 CONFIGURATION SECTION.
005000 SOURCE-COMPUTER.    IBM-370.
005100 OBJECT-COMPUTER.    IBM-370.
005200 SPECIAL-NAMES.
005300     CLASS NUMERIC-TEXT-VALID IS '0' THRU '9'.
005400*
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700     SELECT MET-OBJECTS-FILE   ASSIGN TO METOBJ
005800            ORGANIZATION IS RELATIVE
005900            ACCESS MODE IS RANDOM
006000            RELATIVE KEY IS WS-MOB-RELATIVE-KEY
006100            FILE STATUS IS WS-OBJECTS-FILE-STATUS.
006200     SELECT MET-OBJECTS-PK-INDEX ASSIGN TO METPK
006300            ORGANIZATION IS LINE SEQUENTIAL
006400            FILE STATUS IS WS-PK-FILE-STATUS.
006500     SELECT MET-OBJECTS-BY-DIM ASSIGN TO METDIM
006600            ORGANIZATION IS LINE SEQUENTIAL
006700            FILE STATUS IS WS-DIM-FILE-STATUS.
006800*
006900 DATA DIVISION.
007000*
007100 FILE SECTION.
007200 FD  MET-OBJECTS-FILE.
007300 COPY M60MOB.
007400*
007500 FD  MET-OBJECTS-PK-INDEX
007600     RECORDING MODE IS F.
007700 01  MET-PK-INDEX-ROW.
007800     05  PKI-OBJ-ID             PIC 9(09).
007900     05  FILLER                 PIC X(01) VALUE SPACE.
008000     05  PKI-RELATIVE-KEY       PIC 9(09).
008100     05  FILLER                 PIC X(20) VALUE SPACE.
008200*
008300 FD  MET-OBJECTS-BY-DIM
008400     RECORDING MODE IS F.
008500 COPY M60MOB REPLACING ==MOB-== BY ==MDM-==.
008600*
008700 WORKING-STORAGE SECTION.
008800* -- ceiling on how many fitting objects 3000-SCAN-BY-DIMENSION
008900*    will collect, matching the MQS-LIST-EL table size ----------
009000 77  WS-SCAN-CAP                 PIC 9(04) COMP VALUE 50.
009100 01  WK-LITERALS.
009200     05  PGM-NAME               PIC X(8) VALUE 'M60Q001'.
009300     05  FILLER                 PIC X(08) VALUE SPACE.
009400*
009500 01  WK-FILE-STATUS-AREA.
009600     05  WS-OBJECTS-FILE-STATUS PIC X(02) VALUE SPACE.
009700         88  OBJECTS-FILE-OK         VALUE '00'.
009800     05  WS-PK-FILE-STATUS      PIC X(02) VALUE SPACE.
009900         88  PK-FILE-OK              VALUE '00'.
010000         88  PK-FILE-AT-EOF          VALUE '10'.
010100     05  WS-DIM-FILE-STATUS     PIC X(02) VALUE SPACE.
010200         88  DIM-FILE-OK              VALUE '00'.
010300         88  DIM-FILE-AT-EOF          VALUE '10'.
010400*
010500 01  WK-RUN-CONTROL.
010600     05  WS-MOB-RELATIVE-KEY    PIC 9(09) VALUE ZERO.
010700     05  WS-MOB-RELATIVE-KEY-X REDEFINES WS-MOB-RELATIVE-KEY
010800                            PIC X(09).
010900*
011000* -- in-memory primary-key directory, loaded fresh from the PK
011100*    index built at import time, searched by the shop's standard
011200*    ascending-key binary SEARCH ALL table-search idiom ----------
011300 01  WK-PK-DIRECTORY.
011400     05  WS-PK-TOT              PIC 9(5) COMP VALUE ZERO.
011500     05  WS-PK-TOT-X REDEFINES WS-PK-TOT PIC X(04).
011600     05  WS-PK-TB.
011700         10  WS-PK-EL OCCURS 1 TO 20000 TIMES
011800                         DEPENDING ON WS-PK-TOT
011900                         ASCENDING KEY IS WS-PK-OBJ-ID
012000                         INDEXED BY WS-PK-I.
012100             15  WS-PK-OBJ-ID       PIC 9(09).
012200             15  WS-PK-RELATIVE-KEY PIC 9(09).
012300*
012400* -- fit-evaluation work area, loaded from whichever record was
012500*    just fetched (MOB-RECORD for a single lookup, MDM-RECORD for
012600*    a dimension-ordered scan row) before calling 5000 -----------
012700 01  WK-EVAL-AREA.
012800     05  WS-EVAL-HEIGHT         PIC S9(7)V9(2).
012900     05  WS-EVAL-WIDTH          PIC S9(7)V9(2).
013000     05  WS-EVAL-DEPTH          PIC S9(7)V9(2).
013100     05  WS-EVAL-WEIGHT         PIC S9(9)V9(2).
013200     05  WS-EVAL-WEIGHT-X REDEFINES WS-EVAL-WEIGHT PIC X(11).
013300     05  WS-EVAL-FIT-SW         PIC X(1) VALUE 'Y'.
013400         88  EVAL-FITS              VALUE 'Y'.
013500         88  EVAL-DOES-NOT-FIT      VALUE 'N'.
013600*
013700**
013800 LINKAGE SECTION.
013900 COPY M60MQS.
014000 COPY M60MDB.
014100*
014200 PROCEDURE DIVISION USING MQS-QUERY-MODE-AREA
014300                          MQS-SINGLE-REQUEST
014400                          MDB-BOUNDARY
014500                          MQS-RESULT
014600                          MQS-RESULT-LIST.
014700*
014800 BEGIN.
014900     INITIALIZE MQS-RESULT MQS-RESULT-LIST.
015000     SET MQS-DOES-NOT-FIT       TO TRUE.
015100
015200     PERFORM 1000-LOAD-PK-DIRECTORY THRU 1000-EXIT.
015300
015400     EVALUATE TRUE
015500        WHEN SINGLE-CHECK-BEHAVIOR
015600           PERFORM 2000-LOOKUP-BY-OBJECT-ID THRU 2000-EXIT
015700        WHEN LIST-CHECK-BEHAVIOR
015800           PERFORM 3000-SCAN-BY-DIMENSION THRU 3000-EXIT
015900     END-EVALUATE.
016000
016100     GOBACK.
016200
016300*----------------------------------------------------------------
016400* 1000 - read the whole primary-key index into memory; it is
016500*        already in ascending OBJ-ID order courtesy of M60I001's
016600*        end-of-run SORT, so ASCENDING KEY IS WS-PK-OBJ-ID above
016700*        holds without a re-SORT here.
016800*----------------------------------------------------------------
016900 1000-LOAD-PK-DIRECTORY.
017000     MOVE ZERO                  TO WS-PK-TOT.
017100     OPEN INPUT MET-OBJECTS-PK-INDEX.
017200     IF PK-FILE-OK
017300        PERFORM 1050-READ-ONE-PK-ROW THRU 1050-EXIT
017400        PERFORM 1060-STORE-ONE-PK-ROW THRU 1060-EXIT
017500                UNTIL PK-FILE-AT-EOF
017600        CLOSE MET-OBJECTS-PK-INDEX
017700     END-IF.
017800 1000-EXIT.
017900     EXIT.
018000
018100 1050-READ-ONE-PK-ROW.
018200     READ MET-OBJECTS-PK-INDEX
018300          AT END
018400             SET PK-FILE-AT-EOF TO TRUE
018500     END-READ.
018600 1050-EXIT.
018700     EXIT.
018800
018900 1060-STORE-ONE-PK-ROW.
019000     IF WS-PK-TOT < 20000
019100        ADD 1                   TO WS-PK-TOT
019200        SET WS-PK-I             TO WS-PK-TOT
019300        MOVE PKI-OBJ-ID         TO WS-PK-OBJ-ID (WS-PK-I)
019400        MOVE PKI-RELATIVE-KEY   TO WS-PK-RELATIVE-KEY (WS-PK-I)
019500     END-IF.
019600     PERFORM 1050-READ-ONE-PK-ROW THRU 1050-EXIT.
019700 1060-EXIT.
019800     EXIT.
019900
020000*----------------------------------------------------------------
020100* 2000 - single-object fit check: binary search the PK directory,
020200*        fetch the object by relative key if found, evaluate fit.
020300*----------------------------------------------------------------
020400 2000-LOOKUP-BY-OBJECT-ID.
020500     SET WS-PK-I                TO 1.
020600     IF WS-PK-TOT > ZERO
020700        SEARCH ALL WS-PK-EL
020800           AT END
020900              CONTINUE
021000           WHEN WS-PK-OBJ-ID (WS-PK-I) EQUAL MQS-REQ-OBJ-ID
021100              PERFORM 2100-FETCH-AND-EVALUATE THRU 2100-EXIT
021200        END-SEARCH
021300     END-IF.
021400 2000-EXIT.
021500     EXIT.
021600
021700 2100-FETCH-AND-EVALUATE.
021800     OPEN INPUT MET-OBJECTS-FILE.
021900     MOVE WS-PK-RELATIVE-KEY (WS-PK-I) TO WS-MOB-RELATIVE-KEY.
022000     READ MET-OBJECTS-FILE.
022100     IF OBJECTS-FILE-OK
022200        SET MQS-RESULT-OBJECT-FOUND  TO TRUE
022300        MOVE MOB-OBJ-ID              TO MQS-RESULT-OBJ-ID
022400        MOVE MOB-DIM-RAW             TO MQS-RESULT-DIM-RAW
022500        MOVE MOB-HEIGHT              TO MQS-RESULT-HEIGHT
022600        MOVE MOB-WIDTH               TO MQS-RESULT-WIDTH
022700        MOVE MOB-DEPTH               TO MQS-RESULT-DEPTH
022800        MOVE MOB-WEIGHT              TO MQS-RESULT-WEIGHT
022900        MOVE MOB-HEIGHT              TO WS-EVAL-HEIGHT
023000        MOVE MOB-WIDTH               TO WS-EVAL-WIDTH
023100        MOVE MOB-DEPTH               TO WS-EVAL-DEPTH
023200        MOVE MOB-WEIGHT              TO WS-EVAL-WEIGHT
023300        PERFORM 5000-EVALUATE-FIT THRU 5000-EXIT
023400        IF EVAL-FITS
023500           SET MQS-FITS              TO TRUE
023600        ELSE
023700           SET MQS-DOES-NOT-FIT      TO TRUE
023800        END-IF
023900     END-IF.
024000     CLOSE MET-OBJECTS-FILE.
024100 2100-EXIT.
024200     EXIT.
024300
024400*----------------------------------------------------------------
024500* 3000 - list-fitting-objects: sequential scan of the dimension-
024600*        ordered extract, capped at 50 matches in scan order.
024700*----------------------------------------------------------------
024800 3000-SCAN-BY-DIMENSION.
024900     OPEN INPUT MET-OBJECTS-BY-DIM.
025000     IF DIM-FILE-OK
025100        PERFORM 3050-READ-ONE-DIM-ROW THRU 3050-EXIT
025200        PERFORM 3100-EVALUATE-ONE-DIM-ROW THRU 3100-EXIT
025300                UNTIL DIM-FILE-AT-EOF OR MQS-LIST-TOT >= WS-SCAN-CAP
025400        CLOSE MET-OBJECTS-BY-DIM
025500     END-IF.
025600 3000-EXIT.
025700     EXIT.
025800
025900 3050-READ-ONE-DIM-ROW.
026000     READ MET-OBJECTS-BY-DIM
026100          AT END
026200             SET DIM-FILE-AT-EOF TO TRUE
026300     END-READ.
026400 3050-EXIT.
026500     EXIT.
026600
026700 3100-EVALUATE-ONE-DIM-ROW.
026800     MOVE MDM-HEIGHT            TO WS-EVAL-HEIGHT.
026900     MOVE MDM-WIDTH             TO WS-EVAL-WIDTH.
027000     MOVE MDM-DEPTH             TO WS-EVAL-DEPTH.
027100     MOVE MDM-WEIGHT            TO WS-EVAL-WEIGHT.
027200     PERFORM 5000-EVALUATE-FIT THRU 5000-EXIT.
027300     IF EVAL-FITS
027400        ADD 1                   TO MQS-LIST-TOT
027500        SET MQS-LIST-IDX        TO MQS-LIST-TOT
027600        MOVE MDM-OBJ-ID         TO MQS-LIST-OBJ-ID (MQS-LIST-IDX)
027700        MOVE MDM-HEIGHT         TO MQS-LIST-HEIGHT (MQS-LIST-IDX)
027800        MOVE MDM-WIDTH          TO MQS-LIST-WIDTH (MQS-LIST-IDX)
027900        MOVE MDM-DEPTH          TO MQS-LIST-DEPTH (MQS-LIST-IDX)
028000        MOVE MDM-WEIGHT         TO MQS-LIST-WEIGHT (MQS-LIST-IDX)
028100     END-IF.
028200     PERFORM 3050-READ-ONE-DIM-ROW THRU 3050-EXIT.
028300 3100-EXIT.
028400     EXIT.
028500
028600*----------------------------------------------------------------
028700* 5000 - dimension fit check.  A minimum effectively requires the
028800*        dimension to be present (a missing -1.00 value only
028900*        satisfies a default -1.00 minimum); a maximum does not,
029000*        since -1.00 is always <= any realistic maximum.
029100*----------------------------------------------------------------
029200 5000-EVALUATE-FIT.
029300     SET EVAL-FITS               TO TRUE.
029400     IF WS-EVAL-HEIGHT < MDB-MIN-HEIGHT
029500     OR WS-EVAL-HEIGHT > MDB-MAX-HEIGHT
029600        SET EVAL-DOES-NOT-FIT    TO TRUE
029700     END-IF.
029800     IF EVAL-FITS
029900        IF WS-EVAL-WIDTH < MDB-MIN-WIDTH
030000        OR WS-EVAL-WIDTH > MDB-MAX-WIDTH
030100           SET EVAL-DOES-NOT-FIT TO TRUE
030200        END-IF
030300     END-IF.
030400     IF EVAL-FITS
030500        IF WS-EVAL-DEPTH < MDB-MIN-DEPTH
030600        OR WS-EVAL-DEPTH > MDB-MAX-DEPTH
030700           SET EVAL-DOES-NOT-FIT TO TRUE
030800        END-IF
030900     END-IF.
031000     IF EVAL-FITS
031100        IF WS-EVAL-WEIGHT < MDB-MIN-WEIGHT
031200        OR WS-EVAL-WEIGHT > MDB-MAX-WEIGHT
031300           SET EVAL-DOES-NOT-FIT TO TRUE
031400        END-IF
031500     END-IF.
031600 5000-EXIT.
031700     EXIT.
