000100* **++ DIMENSION PARSE RESULT (MPR) LINKAGE AREA
000200*
000300* Returned by M60D002 for one cleaned dimension-text segment,
000400* and by M60D001 for the whole (possibly composite) dimension
000500* string after combining segments by MPR-*-VALUE maximum.
000600*
000700 01  MPR-RESULT.
000800     05  MPR-VALID-FLAG             PIC X(01).
000900         88  MPR-PARSE-OK               VALUE 'Y'.
001000         88  MPR-PARSE-FAILED           VALUE 'N'.
001100     05  MPR-HEIGHT-VALUE           PIC S9(7)V9(2).
001200     05  MPR-WIDTH-VALUE            PIC S9(7)V9(2).
001300     05  MPR-DEPTH-VALUE            PIC S9(7)V9(2).
001400     05  MPR-WEIGHT-VALUE           PIC S9(9)V9(2).
001500     05  MPR-ERROR-TEXT             PIC X(60).
001600     05  FILLER                     PIC X(09).
