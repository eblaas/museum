000100* **++ QUERY MODE SELECTION AREA (SINGLE/LIST)
000200* selects which of the two inquiry behaviors M60Q001 is to run:
000300* a single-object fit check, or a list of fitting objects.
000400*
000500 01  MQS-QUERY-MODE-AREA.
000600     05  MQS-QUERY-MODE             PIC X(08) VALUE SPACE.
000700     05  FILLER REDEFINES MQS-QUERY-MODE.
000800         10  FILLER                 PIC X(03).
000900         10  MQS-MODE-BEHAVIOR      PIC X(01).
001000             88  SINGLE-CHECK-BEHAVIOR     VALUE 'S'.
001100             88  LIST-CHECK-BEHAVIOR       VALUE 'L'.
001200         10  FILLER                 PIC X(04).
001300*
001400 01  MQS-SINGLE-REQUEST.
001500     05  MQS-REQ-OBJ-ID             PIC 9(09).
001600     05  FILLER                     PIC X(07).
001700*
001800 01  MQS-RESULT.
001900     05  MQS-FITS-FLAG              PIC X(01).
002000         88  MQS-FITS                   VALUE 'Y'.
002100         88  MQS-DOES-NOT-FIT           VALUE 'N'.
002200     05  MQS-RESULT-OBJ-ID          PIC 9(09).
002300     05  MQS-RESULT-OBJECT          PIC X(01) VALUE 'N'.
002400         88  MQS-RESULT-OBJECT-FOUND    VALUE 'Y'.
002500     05  MQS-RESULT-RECORD.
002600         10  MQS-RESULT-DIM-RAW     PIC X(500).
002700         10  MQS-RESULT-HEIGHT      PIC S9(7)V9(2).
002800         10  MQS-RESULT-WIDTH       PIC S9(7)V9(2).
002900         10  MQS-RESULT-DEPTH       PIC S9(7)V9(2).
003000         10  MQS-RESULT-WEIGHT      PIC S9(9)V9(2).
003100     05  FILLER                     PIC X(10).
003200*
003300 01  MQS-RESULT-LIST.
003400     05  MQS-LIST-TOT               PIC 9(04) COMP VALUE ZERO.
003500     05  MQS-LIST-TB.
003600         10  MQS-LIST-EL OCCURS 0 TO 50 TIMES
003700                         DEPENDING ON MQS-LIST-TOT
003800                         INDEXED BY MQS-LIST-IDX.
003900             15  MQS-LIST-OBJ-ID       PIC 9(09).
004000             15  MQS-LIST-HEIGHT       PIC S9(7)V9(2).
004100             15  MQS-LIST-WIDTH        PIC S9(7)V9(2).
004200             15  MQS-LIST-DEPTH        PIC S9(7)V9(2).
004300             15  MQS-LIST-WEIGHT       PIC S9(9)V9(2).
