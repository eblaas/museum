000100* **++ MET OBJECT MASTER RECORD (MOB) LAYOUT
000200*
000300* One occurrence per accepted museum object.  Written by
000400* M60I001 to MET-OBJECTS-FILE (RELATIVE, one row per object,
000500* no ISAM on this box so the 4-field dimension ordering is
000600* carried by MOB-SORT-KEY below and built by a SORT step, not
000700* by an alternate index).
000800*
000900 01  MOB-RECORD.
001000     05  MOB-KEY.
001100         10  MOB-OBJ-ID             PIC 9(09).
001200     05  MOB-DIM-RAW                PIC X(500).
001300     05  MOB-DIMENSION-VALUES.
001400         10  MOB-HEIGHT             PIC S9(7)V9(2).
001500         10  MOB-WIDTH              PIC S9(7)V9(2).
001600         10  MOB-DEPTH              PIC S9(7)V9(2).
001700         10  MOB-WEIGHT             PIC S9(9)V9(2).
001800     05  MOB-DIMENSION-FLAGS.
001900         10  MOB-HEIGHT-FLAG        PIC X(01).
002000             88  MOB-HEIGHT-PRESENT     VALUE 'Y'.
002100             88  MOB-HEIGHT-ABSENT      VALUE 'N'.
002200         10  MOB-WIDTH-FLAG         PIC X(01).
002300             88  MOB-WIDTH-PRESENT      VALUE 'Y'.
002400             88  MOB-WIDTH-ABSENT       VALUE 'N'.
002500         10  MOB-DEPTH-FLAG         PIC X(01).
002600             88  MOB-DEPTH-PRESENT      VALUE 'Y'.
002700             88  MOB-DEPTH-ABSENT       VALUE 'N'.
002800         10  MOB-WEIGHT-FLAG        PIC X(01).
002900             88  MOB-WEIGHT-PRESENT     VALUE 'Y'.
003000             88  MOB-WEIGHT-ABSENT      VALUE 'N'.
003100*
003200* Bias-encoded unsigned view of the four dimensions, ascending
003300* sequence collates the same order as the signed values
003400* (-1.00 sorts low).  Built by M60I001 1100-SET-SORT-KEY and
003500* carried along into MET-OBJECTS-BY-DIM by the 4000-FINALIZE-RUN
003600* SORT so M60Q001 can scan it with a plain sequential READ.
003700*
003800     05  MOB-SORT-KEY.
003900         10  MOB-SORT-HEIGHT        PIC 9(10).
004000         10  MOB-SORT-WIDTH         PIC 9(10).
004100         10  MOB-SORT-DEPTH         PIC 9(10).
004200         10  MOB-SORT-WEIGHT        PIC 9(12).
004300     05  FILLER                     PIC X(30).
