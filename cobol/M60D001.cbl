000100CBL OPT(2)
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID. M60D001.
000400 AUTHOR.     R HUTCHENS.
000500 INSTALLATION. STATE MUSEUM CONSORTIUM - DATA PROCESSING.
000600 DATE-WRITTEN. 01/14/1987.
000700 DATE-COMPILED.
000800 SECURITY.   UNCLASSIFIED - INTERNAL BATCH USE ONLY.
000900*----------------------------------------------------------------
001000* M60D001
001100* **++ cleanup and split routine for a raw museum object
001200*      dimensions text value.
001300*
001400* Cleans up one raw "Dimensions" text value, splits it into its
001500* composite (semicolon/pipe/newline separated) entries when the
001600* object description carries more than one piece, hands each
001700* cleaned entry to M60D002 for pattern matching, and combines
001800* the per-entry results by taking the MAXIMUM of each of height,
001900* width, depth and weight across all entries that parsed.
002000*----------------------------------------------------------------
002100* CHANGE LOG
002200*----------------------------------------------------------------
002300* DATE       INIT  REQUEST    DESCRIPTION
002400* ---------- ----  ---------  -----------------------------------
002500* 01/14/1987 RH    CR-0114    Initial version - cleanup chain and CR0114  
002600*                             composite entry combine logic.      CR0114  
002700* 06/02/1988 RH    CR-0201    Added run-together decimal split    CR0201  
002800*                             (12.456.3 typo pattern) per curator CR0201  
002900*                             data-quality complaint.             CR0201  
003000* 11/09/1990 JKL   CR-0390    Fixed "cm Diam." / "cm H." unit     CR0390  
003100*                             annotations not collapsing before   CR0390  
003200*                             combined-pattern match.             CR0390  
003300* 03/18/1993 JKL   CR-0512    OCR batch introduced "com" for "cm" CR0512  
003400*                             typo - added 1160 cleanup step.     CR0512  
003500* 09/30/1998 TMW   Y2K-98-07  Year 2000 readiness review - no     Y2K9807 
003600*                             date fields in this program, no     Y2K9807 
003700*                             changes required.  Signed off.      Y2K9807 
003800* 04/07/2002 TMW   CR-0803    Composite combine now skips entries CR0803  
003900*                             that fail to parse instead of       CR0803  
004000*                             failing the whole dimension.        CR0803  
004100* 11/14/2003 TMW   CR-0845    1105 was folding a double hyphen,   CR0845  
004200*                             not the en dash curator workstationsCR0845  
004300*                             actually key; now folds X'96'.      CR0845  
004400*----------------------------------------------------------------
004500 ENVIRONMENT DIVISION.
004600*
004700 CONFIGURATION SECTION.
004800 SOURCE-COMPUTER.    IBM-370.
004900 OBJECT-COMPUTER.    IBM-370.
005000 SPECIAL-NAMES.
005100* class to recognize a dimension-unit letter run
005200     CLASS ALPHA-VALID IS 'A' THRU 'Z', 'a' THRU 'z'.
005300*
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600**
005700 DATA DIVISION.
005800*
005900 FILE SECTION.
006000*
006100 WORKING-STORAGE SECTION.
006200* -- ceiling on composite entries UNSTRING can deliver in one
006300*    pass (ten INTO targets below); clamps a runaway TALLYING -
006400 77 WS-MAX-SEGMENTS            PIC 9(2) COMP VALUE 10.
006500 01 WK-LITERALS.
006600   03 PGM-NAME                PIC X(8)  VALUE 'M60D001'.
006700   03 CC-PARSE-ROUTINE        PIC X(8)  VALUE 'M60D002'.
006800   03 CC-SEMICOLON            PIC X(1)  VALUE ';'.
006900   03 CC-PIPE                 PIC X(1)  VALUE '|'.
007000   03 CC-NEWLINE              PIC X(1)  VALUE X'0A'.
007100   03 FILLER                  PIC X(4).
007200*
007300 COPY M60MPR.
007400*
007500 01 LS-UTILS.
007600   03 IDX                     PIC 9(9) COMP.
007700   03 SEG-IDX                 PIC 9(9) COMP.
007800   03 PAREN-OPEN-POS          PIC 9(9) COMP.
007900   03 PAREN-CLOSE-POS         PIC 9(9) COMP.
008000   03 DASH-POS                PIC 9(9) COMP.
008100   03 FIRST-SPACE-POS         PIC 9(9) COMP.
008200   03 FIRST-X-POS             PIC 9(9) COMP.
008300   03 DOT-1-POS               PIC 9(9) COMP.
008400   03 WORK-LEN                PIC 9(9) COMP.
008500   03 ALPHA-COUNT             PIC 9(9) COMP.
008600   03 SEG-VALID-COUNT         PIC 9(9) COMP.
008700   03 FILLER                  PIC X(4).
008800*
008900 01 LS-CLEAN-AREA.
009000   03 WS-CLEAN-TEXT           PIC X(500) VALUE SPACE.
009100   03 WS-CLEAN-FIRST-CHAR REDEFINES WS-CLEAN-TEXT
009200                              PIC X(1).
009300   03 WS-WORK-TEXT            PIC X(500) VALUE SPACE.
009400   03 WS-REBUILD-TEXT         PIC X(500) VALUE SPACE.
009500   03 FILLER                  PIC X(4).
009600*
009700 01 LS-SEGMENT-AREA.
009800   03 SEG-TOT                 PIC 9(9) COMP VALUE ZERO.
009900   03 SEG-TOT-X REDEFINES SEG-TOT PIC X(4).
010000   03 SEG-TB.
010100     05 SEG-EL OCCURS 1 TO 20 TIMES
010200               DEPENDING ON SEG-TOT
010300               INDEXED BY SEG-I.
010400       10 SEG-TEXT            PIC X(500).
010500   03 FILLER                  PIC X(4).
010600*
010700 01 LS-ENTRY-RESULT.
010800   COPY M60MPR REPLACING MPR-RESULT BY ENTRY-RESULT.
010900*
011000 01 LS-COMBINE-AREA.
011100   03 ANY-SEGMENT-PARSED      PIC X(1) VALUE 'N'.
011200     88 AT-LEAST-ONE-PARSED       VALUE 'Y'.
011300   03 WS-COMBINE-DUMP REDEFINES ANY-SEGMENT-PARSED
011400                              PIC 9(1).
011500   03 FILLER                  PIC X(4).
011600*
011700**
011800 LINKAGE SECTION.
011900 01  MDT-DIMENSIONS-TEXT      PIC X(500).
012000 COPY M60MPR.
012100*
012200 PROCEDURE DIVISION USING MDT-DIMENSIONS-TEXT
012300                          MPR-RESULT.
012400*
012500 BEGIN.
012600     INITIALIZE MPR-RESULT.
012700     MOVE -1                    TO MPR-HEIGHT-VALUE
012800                                   MPR-WIDTH-VALUE
012900                                   MPR-DEPTH-VALUE
013000                                   MPR-WEIGHT-VALUE.
013100     MOVE MDT-DIMENSIONS-TEXT   TO WS-CLEAN-TEXT.
013200
013300     PERFORM 1000-CLEAN-DIMENSION-TEXT THRU 1000-EXIT.
013400     PERFORM 2000-SPLIT-COMPOSITE-ENTRIES THRU 2000-EXIT.
013500     PERFORM 2100-COMBINE-SEGMENT-MAX THRU 2100-EXIT.
013600
013700     GOBACK.
013800
013900*----------------------------------------------------------------
014000* 1000 - Apply the text cleanup chain, one rule per paragraph,
014100*        in the order the curators' data-quality log requires.
014200*----------------------------------------------------------------
014300 1000-CLEAN-DIMENSION-TEXT.
014400     PERFORM 1100-NORMALIZE-MULT-SIGNS.
014500     PERFORM 1105-NORMALIZE-EN-DASH.
014600     PERFORM 1110-COLLAPSE-DBL-SPACE-X.
014700     PERFORM 1115-REMOVE-STRAY-PERIOD-X.
014800     PERFORM 1120-NORMALIZE-DIAM-H-UNIT.
014900     PERFORM 1125-REMOVE-REDUNDANT-CM-X.
015000     PERFORM 1130-FIX-COM-TYPO.
015100     PERFORM 1135-COLLAPSE-DBL-SPACE-CM.
015200     PERFORM 1140-COLLAPSE-DBL-PERIOD.
015300     PERFORM 1145-REMOVE-SPACE-AFTER-PAREN.
015400     PERFORM 1150-COLLAPSE-DBL-CLOSE-PAREN.
015500     PERFORM 1155-COLLAPSE-VALUE-RANGE.
015600     PERFORM 1160-ASSUME-BARE-NUMBER-CM.
015700     PERFORM 1165-SPLIT-RUNTOGETHER-VALUE.
015800     PERFORM 1170-CLOSE-UP-DECIMAL-POINT.
015900     PERFORM 1190-TRIM-CLEAN-TEXT.
016000 1000-EXIT.
016100     EXIT.
016200
016300*
016400 1100-NORMALIZE-MULT-SIGNS.
016500* multiplication-sign variants (x, X, the true multiply sign)
016600* all collapse to a single literal lowercase x
016700     INSPECT WS-CLEAN-TEXT REPLACING ALL 'X' BY 'x'.
016800
016900* curator workstations key an en dash for a value range; the
017000* PC code page puts it at X'96' - fold it to a plain hyphen
017100 1105-NORMALIZE-EN-DASH.
017200     INSPECT WS-CLEAN-TEXT REPLACING ALL X'96' BY '-'.
017300
017400 1110-COLLAPSE-DBL-SPACE-X.
017500     INSPECT WS-CLEAN-TEXT REPLACING ALL '  x' BY ' x'.
017600
017700 1115-REMOVE-STRAY-PERIOD-X.
017800     INSPECT WS-CLEAN-TEXT REPLACING ALL ' x. ' BY ' x '.
017900
018000 1120-NORMALIZE-DIAM-H-UNIT.
018100     INSPECT WS-CLEAN-TEXT REPLACING ALL 'cm Diam.' BY 'cm    '.
018200     INSPECT WS-CLEAN-TEXT REPLACING ALL 'cm H.' BY 'cm   '.
018300     INSPECT WS-CLEAN-TEXT REPLACING ALL 'cm.' BY 'cm '.
018400
018500 1125-REMOVE-REDUNDANT-CM-X.
018600     INSPECT WS-CLEAN-TEXT REPLACING ALL 'cm x' BY '   x'.
018700
018800 1130-FIX-COM-TYPO.
018900* OCR batch typo - "com" scanned for "cm"
019000     INSPECT WS-CLEAN-TEXT REPLACING ALL 'com' BY 'cm '.
019100
019200 1135-COLLAPSE-DBL-SPACE-CM.
019300     INSPECT WS-CLEAN-TEXT REPLACING ALL '  cm' BY ' cm'.
019400
019500 1140-COLLAPSE-DBL-PERIOD.
019600     INSPECT WS-CLEAN-TEXT REPLACING ALL '..' BY '. '.
019700
019800 1145-REMOVE-SPACE-AFTER-PAREN.
019900     INSPECT WS-CLEAN-TEXT REPLACING ALL '( ' BY '('.
020000
020100 1150-COLLAPSE-DBL-CLOSE-PAREN.
020200     INSPECT WS-CLEAN-TEXT REPLACING ALL '))' BY ') '.
020300
020400*
020500* 1155 - a value range inside the parens collapses to its
020600*        upper bound: "(12.1-25.4" becomes "(25.4" -- scan for
020700*        the first "(", then for a "-" ahead of it that sits
020800*        before the next space, and keep only what follows it.
020900 1155-COLLAPSE-VALUE-RANGE.
021000     MOVE ZERO                  TO PAREN-OPEN-POS DASH-POS
021100                                   FIRST-SPACE-POS.
021200     INSPECT WS-CLEAN-TEXT TALLYING PAREN-OPEN-POS
021300             FOR CHARACTERS BEFORE INITIAL '('.
021400     IF PAREN-OPEN-POS < LENGTH OF WS-CLEAN-TEXT
021500        ADD 1                   TO PAREN-OPEN-POS
021600        MOVE WS-CLEAN-TEXT(PAREN-OPEN-POS:) TO WS-WORK-TEXT
021700        INSPECT WS-WORK-TEXT TALLYING FIRST-SPACE-POS
021800                FOR CHARACTERS BEFORE INITIAL SPACE
021900        INSPECT WS-WORK-TEXT TALLYING DASH-POS
022000                FOR CHARACTERS BEFORE INITIAL '-'
022100        IF DASH-POS < FIRST-SPACE-POS
022200           ADD 2                TO DASH-POS
022300           STRING WS-CLEAN-TEXT(1:PAREN-OPEN-POS)
022400                  WS-WORK-TEXT(DASH-POS:)
022500                  DELIMITED BY SIZE
022600             INTO WS-REBUILD-TEXT
022700           END-STRING
022800           MOVE WS-REBUILD-TEXT TO WS-CLEAN-TEXT
022900        END-IF
023000     END-IF.
023100
023200*
023300* 1160 - a bare numeric value in the parens with no unit is
023400*        taken to be centimeters: "(12.1)" becomes "(12.1 cm)"
023500 1160-ASSUME-BARE-NUMBER-CM.
023600     MOVE ZERO                  TO PAREN-OPEN-POS PAREN-CLOSE-POS
023700                                   ALPHA-COUNT.
023800     INSPECT WS-CLEAN-TEXT TALLYING PAREN-OPEN-POS
023900             FOR CHARACTERS BEFORE INITIAL '('.
024000     IF PAREN-OPEN-POS < LENGTH OF WS-CLEAN-TEXT
024100        ADD 1                   TO PAREN-OPEN-POS
024200        MOVE WS-CLEAN-TEXT(PAREN-OPEN-POS:) TO WS-WORK-TEXT
024300        INSPECT WS-WORK-TEXT TALLYING PAREN-CLOSE-POS
024400                FOR CHARACTERS BEFORE INITIAL ')'
024500        IF PAREN-CLOSE-POS < LENGTH OF WS-WORK-TEXT
024600           INSPECT WS-WORK-TEXT(1:PAREN-CLOSE-POS)
024700                   TALLYING ALPHA-COUNT
024800                   FOR CHARACTERS WHERE ALPHA-VALID
024900           IF ALPHA-COUNT EQUAL ZERO
025000              STRING WS-CLEAN-TEXT(1:PAREN-OPEN-POS - 1)
025100                     '('
025200                     WS-WORK-TEXT(1:PAREN-CLOSE-POS)
025300                     ' cm'
025400                     WS-WORK-TEXT(PAREN-CLOSE-POS:)
025500                     DELIMITED BY SIZE
025600                INTO WS-REBUILD-TEXT
025700              END-STRING
025800              MOVE WS-REBUILD-TEXT TO WS-CLEAN-TEXT
025900           END-IF
026000        END-IF
026100     END-IF.
026200
026300*
026400* 1165 - a value accidentally run together after the first
026500*        decimal point splits into two values at that point:
026600*        "(12.456.3 cm)" becomes "(12.4 x 56.3 cm)"
026700 1165-SPLIT-RUNTOGETHER-VALUE.
026800     MOVE ZERO                  TO PAREN-OPEN-POS DOT-1-POS.
026900     INSPECT WS-CLEAN-TEXT TALLYING PAREN-OPEN-POS
027000             FOR CHARACTERS BEFORE INITIAL '('.
027100     IF PAREN-OPEN-POS < LENGTH OF WS-CLEAN-TEXT
027200        ADD 1                   TO PAREN-OPEN-POS
027300        MOVE WS-CLEAN-TEXT(PAREN-OPEN-POS:) TO WS-WORK-TEXT
027400        INSPECT WS-WORK-TEXT TALLYING DOT-1-POS
027500                FOR CHARACTERS BEFORE INITIAL '.'
027600        IF DOT-1-POS < LENGTH OF WS-WORK-TEXT
027700           IF WS-WORK-TEXT(DOT-1-POS + 3:1) EQUAL '.'
027800              STRING WS-CLEAN-TEXT(1:PAREN-OPEN-POS - 1)
027900                     WS-WORK-TEXT(1:DOT-1-POS + 2)
028000                     ' x '
028100                     WS-WORK-TEXT(DOT-1-POS + 3:)
028200                     DELIMITED BY SIZE
028300                INTO WS-REBUILD-TEXT
028400              END-STRING
028500              MOVE WS-REBUILD-TEXT TO WS-CLEAN-TEXT
028600           END-IF
028700        END-IF
028800     END-IF.
028900
029000 1170-CLOSE-UP-DECIMAL-POINT.
029100* a stray space/period inside a decimal number closes up:
029200* "12. 3 cm" becomes "12.3 cm"
029300     INSPECT WS-CLEAN-TEXT REPLACING ALL '. ' BY '.'.
029400
029500 1190-TRIM-CLEAN-TEXT.
029600     MOVE ZERO                  TO FIRST-SPACE-POS.
029700     INSPECT WS-CLEAN-TEXT TALLYING FIRST-SPACE-POS
029800             FOR LEADING SPACE.
029900     IF FIRST-SPACE-POS > ZERO
030000        MOVE WS-CLEAN-TEXT(FIRST-SPACE-POS + 1:) TO WS-WORK-TEXT
030100        MOVE WS-WORK-TEXT       TO WS-CLEAN-TEXT
030200     END-IF.
030300
030400*----------------------------------------------------------------
030500* 2000 - split the cleaned text into composite entries on
030600*        semicolon, pipe or newline; each surviving entry is
030700*        handed to M60D002 on its own.
030800*----------------------------------------------------------------
030900 2000-SPLIT-COMPOSITE-ENTRIES.
031000     MOVE ZERO                  TO SEG-TOT.
031100     UNSTRING WS-CLEAN-TEXT DELIMITED BY CC-SEMICOLON
031200                                OR CC-PIPE
031300                                OR CC-NEWLINE
031400        INTO SEG-TEXT(1) SEG-TEXT(2) SEG-TEXT(3) SEG-TEXT(4)
031500             SEG-TEXT(5) SEG-TEXT(6) SEG-TEXT(7) SEG-TEXT(8)
031600             SEG-TEXT(9) SEG-TEXT(10)
031700        TALLYING SEG-TOT
031800     END-UNSTRING.
031900     IF SEG-TOT = ZERO
032000        MOVE 1                  TO SEG-TOT
032100        MOVE WS-CLEAN-TEXT      TO SEG-TEXT(1)
032200     END-IF.
032300     IF SEG-TOT > WS-MAX-SEGMENTS
032400        MOVE WS-MAX-SEGMENTS    TO SEG-TOT
032500     END-IF.
032600 2000-EXIT.
032700     EXIT.
032800
032900*----------------------------------------------------------------
033000* 2100 - call M60D002 once per non-blank segment and combine
033100*        the results by taking the MAXIMUM of each field across
033200*        every segment that parsed; if none parse, the whole
033300*        dimension fails.
033400*----------------------------------------------------------------
033500 2100-COMBINE-SEGMENT-MAX.
033600     MOVE 'N'                   TO ANY-SEGMENT-PARSED.
033700     PERFORM 2150-PARSE-ONE-SEGMENT THRU 2150-EXIT
033800             VARYING SEG-I FROM 1 BY 1 UNTIL SEG-I > SEG-TOT.
033900
034000     IF AT-LEAST-ONE-PARSED
034100        SET MPR-PARSE-OK        TO TRUE
034200     ELSE
034300        SET MPR-PARSE-FAILED    TO TRUE
034400        MOVE 'no entry in the composite value parsed'
034500                                 TO MPR-ERROR-TEXT
034600     END-IF.
034700 2100-EXIT.
034800     EXIT.
034900
035000 2150-PARSE-ONE-SEGMENT.
035100     IF SEG-TEXT(SEG-I) NOT EQUAL SPACE
035200        INITIALIZE ENTRY-RESULT
035300        CALL CC-PARSE-ROUTINE USING SEG-TEXT(SEG-I) ENTRY-RESULT
035400        IF MPR-PARSE-OK IN ENTRY-RESULT
035500           SET AT-LEAST-ONE-PARSED TO TRUE
035600           IF MPR-HEIGHT-VALUE IN ENTRY-RESULT > MPR-HEIGHT-VALUE
035700              MOVE MPR-HEIGHT-VALUE IN ENTRY-RESULT
035800                                    TO MPR-HEIGHT-VALUE
035900           END-IF
036000           IF MPR-WIDTH-VALUE IN ENTRY-RESULT > MPR-WIDTH-VALUE
036100              MOVE MPR-WIDTH-VALUE IN ENTRY-RESULT
036200                                    TO MPR-WIDTH-VALUE
036300           END-IF
036400           IF MPR-DEPTH-VALUE IN ENTRY-RESULT > MPR-DEPTH-VALUE
036500              MOVE MPR-DEPTH-VALUE IN ENTRY-RESULT
036600                                    TO MPR-DEPTH-VALUE
036700           END-IF
036800           IF MPR-WEIGHT-VALUE IN ENTRY-RESULT > MPR-WEIGHT-VALUE
036900              MOVE MPR-WEIGHT-VALUE IN ENTRY-RESULT
037000                                    TO MPR-WEIGHT-VALUE
037100           END-IF
037200        END-IF
037300     END-IF.
037400 2150-EXIT.
037500     EXIT.
