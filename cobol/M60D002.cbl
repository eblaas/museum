000100CBL OPT(2)
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID. M60D002.
000400 AUTHOR.     R HUTCHENS.
000500 INSTALLATION. STATE MUSEUM CONSORTIUM - DATA PROCESSING.
000600 DATE-WRITTEN. 01/20/1987.
000700 DATE-COMPILED.
000800 SECURITY.   UNCLASSIFIED - INTERNAL BATCH USE ONLY.
000900*----------------------------------------------------------------
001000* M60D002
001100*
001200* Pattern-matches a single, already-cleaned dimension text
001300* segment (no semicolon/pipe/newline content - that has already
001400* been split out by M60D001) against the two recognized shapes:
001500*
001600*   1) combined size/weight  - "(H x W x D unit, WT unit)"
001700*   2) weight-only           - "(WT g)"
001800*
001900* and returns the parsed height/width/depth/weight in MPR-RESULT.
002000* Returns MPR-PARSE-FAILED if neither pattern is recognized.
002100*----------------------------------------------------------------
002200* CHANGE LOG
002300*----------------------------------------------------------------
002400* DATE       INIT  REQUEST    DESCRIPTION
002500* ---------- ----  ---------  -----------------------------------
002600* 01/20/1987 RH    CR-0114    Initial version - combined pattern  CR0114  
002700*                             and digit-scan conversion utility.  CR0114  
002800* 07/11/1988 RH    CR-0201    Added weight-only pattern fallback. CR0201  
002900* 02/02/1991 JKL   CR-0412    mm and dwt unit factors added after CR0412  
003000*                             European-acquisitions data review.  CR0412  
003100* 09/30/1998 TMW   Y2K-98-07  Year 2000 readiness review - no     Y2K9807 
003200*                             date fields in this program, no     Y2K9807 
003300*                             changes required.  Signed off.      Y2K9807 
003400* 05/22/2001 TMW   CR-0760    Single fractional digit in a size   CR0760  
003500*                             or weight number now scales to      CR0760  
003600*                             hundredths correctly (was leaving   CR0760  
003700*                             tenths in the hundredths place).    CR0760  
003800* 11/14/2003 TMW   CR-0844    WS-WEIGHT-VALID was carrying over   CR0844  
003900*                             from the prior call on weight-less  CR0844  
004000*                             entries, wrongly failing them; now  CR0844  
004100*                             reset to 'Y' at the top of BEGIN.   CR0844  
004200*----------------------------------------------------------------
004300 ENVIRONMENT DIVISION.
004400*
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER.    IBM-370.
004700 OBJECT-COMPUTER.    IBM-370.
004800 SPECIAL-NAMES.
004900     CLASS ALPHA-VALID IS 'A' THRU 'Z', 'a' THRU 'z'.
005000*
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300**
005400 DATA DIVISION.
005500*
005600 FILE SECTION.
005700*
005800 WORKING-STORAGE SECTION.
005900* -- ceiling on how many " x "-separated size tokens 2300 will
006000*    accept, matching the WS-SIZE-NUM table size ---------------
006100 77 WS-MAX-SIZE-PARTS          PIC 9(1) COMP VALUE 3.
006200 01 WK-LITERALS.
006300   03 PGM-NAME                PIC X(8)  VALUE 'M60D002'.
006400   03 CC-UNIT-CM              PIC X(3)  VALUE 'cm '.
006500   03 CC-UNIT-IN              PIC X(3)  VALUE 'in.'.
006600   03 CC-UNIT-MM              PIC X(3)  VALUE 'mm '.
006700   03 CC-UNIT-KG              PIC X(2)  VALUE 'kg'.
006800   03 CC-UNIT-DWT             PIC X(3)  VALUE 'dwt'.
006900   03 CC-UNIT-OZ              PIC X(2)  VALUE 'oz'.
007000   03 CC-X-SEPARATOR          PIC X(3)  VALUE ' x '.
007100   03 FILLER                  PIC X(4).
007200*
007300 01 LS-PAREN-AREA.
007400   03 WS-PAREN-FOUND          PIC X(1) VALUE 'N'.
007500     88 PAREN-WAS-FOUND           VALUE 'Y'.
007600   03 PAREN-OPEN-POS          PIC 9(9) COMP.
007700   03 PAREN-CLOSE-POS         PIC 9(9) COMP.
007800   03 COMMA-POS               PIC 9(9) COMP.
007900   03 WS-INNER-TEXT           PIC X(120) VALUE SPACE.
008000   03 WS-SIZE-PART            PIC X(80) VALUE SPACE.
008100   03 WS-WEIGHT-PART          PIC X(40) VALUE SPACE.
008200   03 WS-WEIGHT-PART-PRESENT  PIC X(1) VALUE 'N'.
008300     88 WEIGHT-PART-IS-PRESENT    VALUE 'Y'.
008400   03 FILLER                  PIC X(4).
008500*
008600 01 LS-SIZE-AREA.
008700   03 WS-SIZE-UNIT            PIC X(3) VALUE SPACE.
008800   03 WS-SIZE-UNIT-FOUND      PIC X(1) VALUE 'N'.
008900     88 SIZE-UNIT-WAS-FOUND       VALUE 'Y'.
009000   03 WS-SIZE-FACTOR          PIC 9(2)V9(4) VALUE ZERO.
009100   03 WS-SIZE-COUNT           PIC 9(1) COMP VALUE ZERO.
009200   03 WS-SIZE-NUM-TB.
009300     05 WS-SIZE-NUM OCCURS 3 TIMES PIC X(20).
009400   03 WS-SIZE-SCAN-IDX        PIC 9(1) COMP.
009500   03 WS-SIZE-SCAN-IDX-X REDEFINES WS-SIZE-SCAN-IDX
009600                              PIC X(1).
009700   03 WS-ALL-SIZES-VALID      PIC X(1) VALUE 'Y'.
009800     88 ALL-SIZES-ARE-VALID       VALUE 'Y'.
009900   03 FILLER                  PIC X(4).
010000*
010100 01 LS-WEIGHT-AREA.
010200   03 WS-WEIGHT-UNIT          PIC X(3) VALUE SPACE.
010300   03 WS-WEIGHT-FACTOR        PIC 9(2)V9(4) VALUE ZERO.
010400   03 WS-WEIGHT-NUM-TEXT      PIC X(20) VALUE SPACE.
010500   03 WS-WEIGHT-VALID         PIC X(1) VALUE 'Y'.
010600     88 WEIGHT-IS-VALID           VALUE 'Y'.
010700   03 FILLER                  PIC X(4).
010800*
010900 01 LS-TRIM-AREA.
011000   03 WS-TRIM-TEXT            PIC X(120) VALUE SPACE.
011100   03 WS-TRIM-LEN             PIC 9(9) COMP VALUE ZERO.
011200   03 WS-TRIM-IDX             PIC 9(9) COMP.
011300   03 FILLER                  PIC X(4).
011400*
011500* general-purpose alphanumeric-text-to-decimal scan work area -
011600* the shop's substitute for an intrinsic numeric-value function
011700 01 LS-SCAN-AREA.
011800   03 WS-SCAN-TEXT            PIC X(20) VALUE SPACE.
011900   03 WS-SCAN-LEN             PIC 9(4) COMP VALUE ZERO.
012000   03 WS-SCAN-DOT-POS         PIC 9(4) COMP VALUE ZERO.
012100   03 WS-SCAN-INT-LEN         PIC 9(4) COMP VALUE ZERO.
012200   03 WS-SCAN-FRAC-LEN        PIC 9(4) COMP VALUE ZERO.
012300   03 WS-SCAN-INT-TEXT        PIC X(10) VALUE SPACE.
012400   03 WS-SCAN-FRAC-TEXT       PIC X(04) VALUE SPACE.
012500   03 WS-SCAN-CHAR-IDX        PIC 9(4) COMP.
012600   03 WS-SCAN-ONE-CHAR        PIC X(01).
012700   03 WS-SCAN-ONE-DIGIT REDEFINES WS-SCAN-ONE-CHAR PIC 9(01).
012800   03 WS-SCAN-INT-VALUE       PIC 9(9) COMP VALUE ZERO.
012900   03 WS-SCAN-FRAC-VALUE      PIC 9(4) COMP VALUE ZERO.
013000   03 WS-SCAN-RESULT.
013100     05 WS-SCAN-RESULT-INT    PIC 9(9).
013200     05 WS-SCAN-RESULT-FRAC   PIC 9(2).
013300   03 WS-SCAN-RESULT-NUM REDEFINES WS-SCAN-RESULT PIC 9(9)V9(2).
013400   03 WS-SCAN-VALID-FLAG      PIC X(1) VALUE 'Y'.
013500     88 WS-SCAN-IS-VALID          VALUE 'Y'.
013600     88 WS-SCAN-IS-INVALID        VALUE 'N'.
013700   03 FILLER                  PIC X(4).
013800*
013900**
014000 LINKAGE SECTION.
014100 01  SDT-SEGMENT-TEXT         PIC X(500).
014200 COPY M60MPR.
014300*
014400 PROCEDURE DIVISION USING SDT-SEGMENT-TEXT
014500                          MPR-RESULT.
014600*
014700 BEGIN.
014800     INITIALIZE MPR-RESULT.
014900     SET MPR-PARSE-FAILED    TO TRUE.
015000     MOVE -1                 TO MPR-HEIGHT-VALUE
015100                                MPR-WIDTH-VALUE
015200                                MPR-DEPTH-VALUE
015300                                MPR-WEIGHT-VALUE.
015400     MOVE 'N'                TO WS-PAREN-FOUND.
015500     MOVE 'Y'                TO WS-WEIGHT-VALID.
015600
015700     PERFORM 1000-FIND-SIZE-GROUP THRU 1000-EXIT.
015800
015900     IF PAREN-WAS-FOUND
016000        PERFORM 2000-TRY-COMBINED-PATTERN THRU 2000-EXIT
016100        IF NOT MPR-PARSE-OK
016200           PERFORM 4000-TRY-WEIGHT-ONLY-PATTERN THRU 4000-EXIT
016300        END-IF
016400     END-IF.
016500
016600     GOBACK.
016700
016800*----------------------------------------------------------------
016900* 1000 - locate the first parenthesized group in the segment and
017000*        lift its inner text into WS-INNER-TEXT.
017100*----------------------------------------------------------------
017200 1000-FIND-SIZE-GROUP.
017300     MOVE ZERO                  TO PAREN-OPEN-POS PAREN-CLOSE-POS.
017400     INSPECT SDT-SEGMENT-TEXT TALLYING PAREN-OPEN-POS
017500             FOR CHARACTERS BEFORE INITIAL '('.
017600     IF PAREN-OPEN-POS < LENGTH OF SDT-SEGMENT-TEXT
017700        ADD 1                   TO PAREN-OPEN-POS
017800        MOVE SDT-SEGMENT-TEXT(PAREN-OPEN-POS:) TO WS-INNER-TEXT
017900        INSPECT WS-INNER-TEXT TALLYING PAREN-CLOSE-POS
018000                FOR CHARACTERS BEFORE INITIAL ')'
018100        IF PAREN-CLOSE-POS < LENGTH OF WS-INNER-TEXT
018200           MOVE WS-INNER-TEXT(1:PAREN-CLOSE-POS) TO WS-INNER-TEXT
018300           SET PAREN-WAS-FOUND TO TRUE
018400        END-IF
018500     END-IF.
018600 1000-EXIT.
018700     EXIT.
018800
018900*----------------------------------------------------------------
019000* 2000 - combined H x W x D (, weight) pattern.
019100*----------------------------------------------------------------
019200 2000-TRY-COMBINED-PATTERN.
019300     PERFORM 2100-SPLIT-SIZE-AND-WEIGHT THRU 2100-EXIT.
019400     PERFORM 2200-STRIP-SIZE-UNIT THRU 2200-EXIT.
019500
019600     IF SIZE-UNIT-WAS-FOUND
019700        PERFORM 2300-SPLIT-SIZE-NUMBERS THRU 2300-EXIT
019800        IF WS-SIZE-COUNT > ZERO AND ALL-SIZES-ARE-VALID
019900           PERFORM 2400-ASSIGN-SIZE-FIELDS THRU 2400-EXIT
020000           IF WEIGHT-PART-IS-PRESENT
020100              PERFORM 3000-CONVERT-WEIGHT-UNIT THRU 3000-EXIT
020200           END-IF
020300           IF WEIGHT-IS-VALID
020400              SET MPR-PARSE-OK TO TRUE
020500           END-IF
020600        END-IF
020700     END-IF.
020800 2000-EXIT.
020900     EXIT.
021000
021100*
021200* 2100 - the first comma inside the parens, if any, separates
021300*        the size group from the weight clause.
021400 2100-SPLIT-SIZE-AND-WEIGHT.
021500     MOVE ZERO                  TO COMMA-POS.
021600     MOVE 'N'                   TO WS-WEIGHT-PART-PRESENT.
021700     MOVE SPACE                 TO WS-SIZE-PART WS-WEIGHT-PART.
021800     INSPECT WS-INNER-TEXT TALLYING COMMA-POS
021900             FOR CHARACTERS BEFORE INITIAL ','.
022000     IF COMMA-POS < LENGTH OF WS-INNER-TEXT
022100        MOVE WS-INNER-TEXT(1:COMMA-POS) TO WS-SIZE-PART
022200        MOVE WS-INNER-TEXT(COMMA-POS + 2:) TO WS-WEIGHT-PART
022300        SET WEIGHT-PART-IS-PRESENT TO TRUE
022400     ELSE
022500        MOVE WS-INNER-TEXT      TO WS-SIZE-PART
022600     END-IF.
022700 2100-EXIT.
022800     EXIT.
022900
023000*
023100* 2200 - the size part ends in a unit token (cm / in. / mm);
023200*        find it, remember the conversion factor, strip it off.
023300 2200-STRIP-SIZE-UNIT.
023400     MOVE SPACE                 TO WS-SIZE-UNIT.
023500     MOVE 'N'                   TO WS-SIZE-UNIT-FOUND.
023600     MOVE ZERO                  TO WS-SIZE-FACTOR.
023700     MOVE WS-SIZE-PART          TO WS-TRIM-TEXT.
023800     PERFORM 8500-COMPUTE-TRIM-LENGTH THRU 8500-EXIT.
023900
024000     IF WS-TRIM-LEN > 3
024100        IF WS-SIZE-PART(WS-TRIM-LEN - 2:3) EQUAL CC-UNIT-IN
024200           MOVE CC-UNIT-IN      TO WS-SIZE-UNIT
024300           MOVE 2.54            TO WS-SIZE-FACTOR
024400           SET WS-SIZE-UNIT-FOUND TO TRUE
024500           COMPUTE WS-TRIM-LEN = WS-TRIM-LEN - 3
024600        END-IF
024700     END-IF.
024800     IF NOT SIZE-UNIT-WAS-FOUND AND WS-TRIM-LEN > 2
024900        IF WS-SIZE-PART(WS-TRIM-LEN - 1:2) EQUAL CC-UNIT-MM(1:2)
025000           MOVE CC-UNIT-MM      TO WS-SIZE-UNIT
025100           MOVE 0.1             TO WS-SIZE-FACTOR
025200           SET WS-SIZE-UNIT-FOUND TO TRUE
025300           COMPUTE WS-TRIM-LEN = WS-TRIM-LEN - 2
025400        ELSE
025500           IF WS-SIZE-PART(WS-TRIM-LEN - 1:2) EQUAL CC-UNIT-CM(1:2)
025600              MOVE CC-UNIT-CM   TO WS-SIZE-UNIT
025700              MOVE 1.0          TO WS-SIZE-FACTOR
025800              SET WS-SIZE-UNIT-FOUND TO TRUE
025900              COMPUTE WS-TRIM-LEN = WS-TRIM-LEN - 2
026000           END-IF
026100        END-IF
026200     END-IF.
026300     IF SIZE-UNIT-WAS-FOUND
026400        MOVE WS-SIZE-PART(1:WS-TRIM-LEN) TO WS-SIZE-PART
026500     END-IF.
026600 2200-EXIT.
026700     EXIT.
026800
026900*
027000* 2300 - split the remaining size text on " x " into up to
027100*        three numeric tokens.
027200 2300-SPLIT-SIZE-NUMBERS.
027300     MOVE SPACE                 TO WS-SIZE-NUM(1) WS-SIZE-NUM(2)
027400                                   WS-SIZE-NUM(3).
027500     MOVE ZERO                  TO WS-SIZE-COUNT.
027600     MOVE 'Y'                   TO WS-ALL-SIZES-VALID.
027700     UNSTRING WS-SIZE-PART DELIMITED BY CC-X-SEPARATOR
027800        INTO WS-SIZE-NUM(1) WS-SIZE-NUM(2) WS-SIZE-NUM(3)
027900        TALLYING WS-SIZE-COUNT
028000     END-UNSTRING.
028100
028200     IF WS-SIZE-COUNT > WS-MAX-SIZE-PARTS
028300        MOVE WS-MAX-SIZE-PARTS  TO WS-SIZE-COUNT
028400     END-IF.
028500     PERFORM 2350-CONVERT-ONE-SIZE-NUM THRU 2350-EXIT
028600             VARYING WS-SIZE-SCAN-IDX FROM 1 BY 1
028700             UNTIL WS-SIZE-SCAN-IDX > WS-SIZE-COUNT.
028800 2300-EXIT.
028900     EXIT.
029000
029100 2350-CONVERT-ONE-SIZE-NUM.
029200* validate only here; 2400 re-scans each token to assign it to
029300* its final height/width/depth field once the count is known
029400     MOVE SPACE                 TO WS-SCAN-TEXT.
029500     MOVE WS-SIZE-NUM(WS-SIZE-SCAN-IDX) TO WS-SCAN-TEXT.
029600     PERFORM 8000-SCAN-TEXT-TO-NUMBER THRU 8000-EXIT.
029700     IF WS-SCAN-IS-INVALID
029800        MOVE 'N'                TO WS-ALL-SIZES-VALID
029900     END-IF.
030000 2350-EXIT.
030100     EXIT.
030200
030300*
030400* 2400 - 1, 2 or 3 size numbers present determines which of
030500*        height / width / depth are set; a missing field is -1.
030600 2400-ASSIGN-SIZE-FIELDS.
030700     MOVE -1                    TO MPR-DEPTH-VALUE.
030800     EVALUATE WS-SIZE-COUNT
030900        WHEN 1
031000           PERFORM 2410-RESCAN-SIZE-NUM
031100                   VARYING WS-SIZE-SCAN-IDX FROM 1 BY 1
031200                   UNTIL WS-SIZE-SCAN-IDX > 1
031300           COMPUTE MPR-HEIGHT-VALUE ROUNDED
031400                 = WS-SCAN-RESULT-NUM * WS-SIZE-FACTOR
031500           MOVE MPR-HEIGHT-VALUE TO MPR-WIDTH-VALUE
031600        WHEN 2
031700           PERFORM 2420-RESCAN-TWO-SIZES THRU 2420-EXIT
031800        WHEN 3
031900           PERFORM 2430-RESCAN-THREE-SIZES THRU 2430-EXIT
032000     END-EVALUATE.
032100 2400-EXIT.
032200     EXIT.
032300
032400 2410-RESCAN-SIZE-NUM.
032500     MOVE SPACE                 TO WS-SCAN-TEXT.
032600     MOVE WS-SIZE-NUM(1)        TO WS-SCAN-TEXT.
032700     PERFORM 8000-SCAN-TEXT-TO-NUMBER THRU 8000-EXIT.
032800
032900 2420-RESCAN-TWO-SIZES.
033000     MOVE SPACE                 TO WS-SCAN-TEXT.
033100     MOVE WS-SIZE-NUM(1)        TO WS-SCAN-TEXT.
033200     PERFORM 8000-SCAN-TEXT-TO-NUMBER THRU 8000-EXIT.
033300     COMPUTE MPR-HEIGHT-VALUE ROUNDED
033400           = WS-SCAN-RESULT-NUM * WS-SIZE-FACTOR.
033500     MOVE SPACE                 TO WS-SCAN-TEXT.
033600     MOVE WS-SIZE-NUM(2)        TO WS-SCAN-TEXT.
033700     PERFORM 8000-SCAN-TEXT-TO-NUMBER THRU 8000-EXIT.
033800     COMPUTE MPR-WIDTH-VALUE ROUNDED
033900           = WS-SCAN-RESULT-NUM * WS-SIZE-FACTOR.
034000 2420-EXIT.
034100     EXIT.
034200
034300 2430-RESCAN-THREE-SIZES.
034400     MOVE SPACE                 TO WS-SCAN-TEXT.
034500     MOVE WS-SIZE-NUM(1)        TO WS-SCAN-TEXT.
034600     PERFORM 8000-SCAN-TEXT-TO-NUMBER THRU 8000-EXIT.
034700     COMPUTE MPR-HEIGHT-VALUE ROUNDED
034800           = WS-SCAN-RESULT-NUM * WS-SIZE-FACTOR.
034900     MOVE SPACE                 TO WS-SCAN-TEXT.
035000     MOVE WS-SIZE-NUM(2)        TO WS-SCAN-TEXT.
035100     PERFORM 8000-SCAN-TEXT-TO-NUMBER THRU 8000-EXIT.
035200     COMPUTE MPR-WIDTH-VALUE ROUNDED
035300           = WS-SCAN-RESULT-NUM * WS-SIZE-FACTOR.
035400     MOVE SPACE                 TO WS-SCAN-TEXT.
035500     MOVE WS-SIZE-NUM(3)        TO WS-SCAN-TEXT.
035600     PERFORM 8000-SCAN-TEXT-TO-NUMBER THRU 8000-EXIT.
035700     COMPUTE MPR-DEPTH-VALUE ROUNDED
035800           = WS-SCAN-RESULT-NUM * WS-SIZE-FACTOR.
035900 2430-EXIT.
036000     EXIT.
036100
036200*----------------------------------------------------------------
036300* 3000 - weight clause conversion: "<number> <unit>"
036400*----------------------------------------------------------------
036500 3000-CONVERT-WEIGHT-UNIT.
036600     MOVE 'Y'                   TO WS-WEIGHT-VALID.
036700     MOVE WS-WEIGHT-PART        TO WS-TRIM-TEXT.
036800     PERFORM 8500-COMPUTE-TRIM-LENGTH THRU 8500-EXIT.
036900
037000     IF WS-TRIM-LEN = ZERO
037100        MOVE 'N'                TO WS-WEIGHT-VALID
037200     ELSE
037300        MOVE ZERO               TO COMMA-POS
037400        INSPECT WS-WEIGHT-PART(1:WS-TRIM-LEN) TALLYING COMMA-POS
037500                FOR CHARACTERS BEFORE INITIAL SPACE
037600        IF COMMA-POS >= WS-TRIM-LEN
037700           MOVE 'N'             TO WS-WEIGHT-VALID
037800        ELSE
037900           MOVE WS-WEIGHT-PART(1:COMMA-POS) TO WS-WEIGHT-NUM-TEXT
038000           MOVE WS-WEIGHT-PART(COMMA-POS + 2:WS-TRIM-LEN)
038100                                 TO WS-WEIGHT-UNIT
038200           PERFORM 3100-SET-WEIGHT-FACTOR THRU 3100-EXIT
038300           MOVE SPACE           TO WS-SCAN-TEXT
038400           MOVE WS-WEIGHT-NUM-TEXT TO WS-SCAN-TEXT
038500           PERFORM 8000-SCAN-TEXT-TO-NUMBER THRU 8000-EXIT
038600           IF WS-SCAN-IS-INVALID
038700              MOVE 'N'          TO WS-WEIGHT-VALID
038800           ELSE
038900              COMPUTE MPR-WEIGHT-VALUE ROUNDED
039000                    = WS-SCAN-RESULT-NUM * WS-WEIGHT-FACTOR
039100           END-IF
039200        END-IF
039300     END-IF.
039400 3000-EXIT.
039500     EXIT.
039600
039700 3100-SET-WEIGHT-FACTOR.
039800     EVALUATE TRUE
039900        WHEN WS-WEIGHT-UNIT(1:2) EQUAL CC-UNIT-KG
040000           MOVE 1000.0          TO WS-WEIGHT-FACTOR
040100        WHEN WS-WEIGHT-UNIT(1:3) EQUAL CC-UNIT-DWT
040200           MOVE 1.555           TO WS-WEIGHT-FACTOR
040300        WHEN WS-WEIGHT-UNIT(1:2) EQUAL CC-UNIT-OZ
040400           MOVE 28.35           TO WS-WEIGHT-FACTOR
040500        WHEN OTHER
040600           MOVE 1.0             TO WS-WEIGHT-FACTOR
040700     END-EVALUATE.
040800 3100-EXIT.
040900     EXIT.
041000
041100*----------------------------------------------------------------
041200* 4000 - weight-only pattern: a parenthesized number immediately
041300*        followed by the letter g then the closing paren.
041400*----------------------------------------------------------------
041500 4000-TRY-WEIGHT-ONLY-PATTERN.
041600     MOVE WS-INNER-TEXT         TO WS-TRIM-TEXT.
041700     PERFORM 8500-COMPUTE-TRIM-LENGTH THRU 8500-EXIT.
041800
041900     IF WS-TRIM-LEN > 1
042000        IF WS-INNER-TEXT(WS-TRIM-LEN:1) EQUAL 'g'
042100           MOVE SPACE           TO WS-SCAN-TEXT
042200           MOVE WS-INNER-TEXT(1:WS-TRIM-LEN - 1) TO WS-SCAN-TEXT
042300           PERFORM 8000-SCAN-TEXT-TO-NUMBER THRU 8000-EXIT
042400           IF WS-SCAN-IS-VALID
042500              MOVE WS-SCAN-RESULT-NUM TO MPR-WEIGHT-VALUE
042600              MOVE -1           TO MPR-HEIGHT-VALUE
042700                                   MPR-WIDTH-VALUE
042800                                   MPR-DEPTH-VALUE
042900              SET MPR-PARSE-OK  TO TRUE
043000           END-IF
043100        END-IF
043200     END-IF.
043300 4000-EXIT.
043400     EXIT.
043500
043600*----------------------------------------------------------------
043700* 8000 - alphanumeric-text-to-decimal digit scan.  Accepts a
043800*        space-terminated numeric string in WS-SCAN-TEXT of the
043900*        form nnn.nn or nnn and returns WS-SCAN-RESULT-NUM; the
044000*        shop's own substitute for an intrinsic NUMVAL function.
044100*----------------------------------------------------------------
044200 8000-SCAN-TEXT-TO-NUMBER.
044300     MOVE ZERO                  TO WS-SCAN-RESULT
044400                                   WS-SCAN-INT-VALUE
044500                                   WS-SCAN-FRAC-VALUE
044600                                   WS-SCAN-LEN
044700                                   WS-SCAN-DOT-POS.
044800     MOVE SPACE                  TO WS-SCAN-INT-TEXT
044900                                   WS-SCAN-FRAC-TEXT.
045000     SET WS-SCAN-IS-VALID       TO TRUE.
045100
045200     INSPECT WS-SCAN-TEXT TALLYING WS-SCAN-LEN
045300             FOR CHARACTERS BEFORE INITIAL SPACE.
045400
045500     IF WS-SCAN-LEN = ZERO
045600        SET WS-SCAN-IS-INVALID  TO TRUE
045700     ELSE
045800        INSPECT WS-SCAN-TEXT(1:WS-SCAN-LEN) TALLYING WS-SCAN-DOT-POS
045900                FOR CHARACTERS BEFORE INITIAL '.'
046000        IF WS-SCAN-DOT-POS < WS-SCAN-LEN
046100           MOVE WS-SCAN-DOT-POS TO WS-SCAN-INT-LEN
046200           MOVE WS-SCAN-TEXT(1:WS-SCAN-DOT-POS) TO WS-SCAN-INT-TEXT
046300           COMPUTE WS-SCAN-FRAC-LEN
046400                 = WS-SCAN-LEN - WS-SCAN-DOT-POS - 1
046500           MOVE WS-SCAN-TEXT(WS-SCAN-DOT-POS + 2:WS-SCAN-FRAC-LEN)
046600                              TO WS-SCAN-FRAC-TEXT
046700        ELSE
046800           MOVE WS-SCAN-LEN     TO WS-SCAN-INT-LEN
046900           MOVE WS-SCAN-TEXT(1:WS-SCAN-LEN) TO WS-SCAN-INT-TEXT
047000           MOVE ZERO            TO WS-SCAN-FRAC-LEN
047100        END-IF
047200        PERFORM 8100-SCAN-DIGITS-INTEGER THRU 8100-EXIT
047300                VARYING WS-SCAN-CHAR-IDX FROM 1 BY 1
047400                UNTIL WS-SCAN-CHAR-IDX > WS-SCAN-INT-LEN
047500        IF WS-SCAN-FRAC-LEN > 2
047600           MOVE 2               TO WS-SCAN-FRAC-LEN
047700        END-IF
047800        PERFORM 8200-SCAN-DIGITS-FRACTION THRU 8200-EXIT
047900                VARYING WS-SCAN-CHAR-IDX FROM 1 BY 1
048000                UNTIL WS-SCAN-CHAR-IDX > WS-SCAN-FRAC-LEN
048100        IF WS-SCAN-FRAC-LEN EQUAL 1
048200           COMPUTE WS-SCAN-FRAC-VALUE = WS-SCAN-FRAC-VALUE * 10
048300        END-IF
048400        MOVE WS-SCAN-INT-VALUE  TO WS-SCAN-RESULT-INT
048500        MOVE WS-SCAN-FRAC-VALUE TO WS-SCAN-RESULT-FRAC
048600     END-IF.
048700 8000-EXIT.
048800     EXIT.
048900
049000 8100-SCAN-DIGITS-INTEGER.
049100     MOVE WS-SCAN-INT-TEXT(WS-SCAN-CHAR-IDX:1) TO WS-SCAN-ONE-CHAR.
049200     IF WS-SCAN-ONE-CHAR IS NUMERIC
049300        COMPUTE WS-SCAN-INT-VALUE
049400              = (WS-SCAN-INT-VALUE * 10) + WS-SCAN-ONE-DIGIT
049500     ELSE
049600        SET WS-SCAN-IS-INVALID  TO TRUE
049700     END-IF.
049800 8100-EXIT.
049900     EXIT.
050000
050100 8200-SCAN-DIGITS-FRACTION.
050200     MOVE WS-SCAN-FRAC-TEXT(WS-SCAN-CHAR-IDX:1) TO WS-SCAN-ONE-CHAR.
050300     IF WS-SCAN-ONE-CHAR IS NUMERIC
050400        COMPUTE WS-SCAN-FRAC-VALUE
050500              = (WS-SCAN-FRAC-VALUE * 10) + WS-SCAN-ONE-DIGIT
050600     ELSE
050700        SET WS-SCAN-IS-INVALID  TO TRUE
050800     END-IF.
050900 8200-EXIT.
051000     EXIT.
051100
051200*----------------------------------------------------------------
051300* 8500 - find the length of text preceding trailing blanks,
051400*        scanning from the right; the shop's substitute for an
051500*        intrinsic TRIM function.
051600*----------------------------------------------------------------
051700 8500-COMPUTE-TRIM-LENGTH.
051800     MOVE ZERO                  TO WS-TRIM-LEN.
051900     PERFORM 8510-TEST-ONE-POSITION THRU 8510-EXIT
052000             VARYING WS-TRIM-IDX FROM LENGTH OF WS-TRIM-TEXT BY -1
052100             UNTIL WS-TRIM-IDX < 1 OR WS-TRIM-LEN > ZERO.
052200 8500-EXIT.
052300     EXIT.
052400
052500 8510-TEST-ONE-POSITION.
052600     IF WS-TRIM-TEXT(WS-TRIM-IDX:1) NOT EQUAL SPACE
052700        MOVE WS-TRIM-IDX        TO WS-TRIM-LEN
052800     END-IF.
052900 8510-EXIT.
053000     EXIT.
