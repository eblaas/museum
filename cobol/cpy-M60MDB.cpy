000100* **++ DIMENSION BOUNDARY (MDB) LINKAGE PARAMETERS
000200*
000300* Supplied by the caller of M60Q001 on every lookup.  Defaults
000400* (min = -1.00, max = largest representable value) mean "every
000500* object fits" -- see M60Q001 5000-EVALUATE-FIT.
000600*
000700 01  MDB-BOUNDARY.
000800     05  MDB-MIN-HEIGHT             PIC S9(7)V9(2).
000900     05  MDB-MAX-HEIGHT             PIC S9(7)V9(2).
001000     05  MDB-MIN-WIDTH              PIC S9(7)V9(2).
001100     05  MDB-MAX-WIDTH              PIC S9(7)V9(2).
001200     05  MDB-MIN-DEPTH              PIC S9(7)V9(2).
001300     05  MDB-MAX-DEPTH              PIC S9(7)V9(2).
001400     05  MDB-MIN-WEIGHT             PIC S9(9)V9(2).
001500     05  MDB-MAX-WEIGHT             PIC S9(9)V9(2).
001600     05  FILLER                     PIC X(08).
